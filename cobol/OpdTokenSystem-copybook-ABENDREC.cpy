000100*****************************************************************
000200* ABENDREC  --  COMMON ABEND / DIAGNOSTIC WORK AREA
000300*
000400* COPIED INTO EVERY OPD BATCH PROGRAM.  PARA-NAME IS STAMPED ON
000500* ENTRY TO EACH PARAGRAPH SO A POST-MORTEM DUMP SHOWS THE LAST
000600* PARAGRAPH REACHED.  ABEND-REC IS THE PRINT LINE WRITTEN TO
000700* SYSOUT AHEAD OF A FORCED DIVIDE-BY-ZERO ABEND.
000800*****************************************************************
000900  01  PARA-NAME                       PIC X(20) VALUE SPACES.
001000
001100  01  ABEND-REC.
001200      05  FILLER                      PIC X(05) VALUE "*** ".
001300      05  ABEND-REASON                PIC X(45) VALUE SPACES.
001400      05  FILLER                      PIC X(01) VALUE SPACE.
001500      05  FILLER                      PIC X(06) VALUE "PARA=".
001600      05  ABEND-PARA-O                PIC X(20) VALUE SPACES.
001700      05  FILLER                      PIC X(06) VALUE " ACT=".
001800      05  ACTUAL-VAL                  PIC 9(09) VALUE ZERO.
001900      05  FILLER                      PIC X(06) VALUE " EXP=".
002000      05  EXPECTED-VAL                PIC 9(09) VALUE ZERO.
002100      05  FILLER                      PIC X(24) VALUE SPACES.
002200
002300  77  ZERO-VAL                        PIC 9(01) VALUE ZERO.
002400  77  ONE-VAL                         PIC 9(01) VALUE 1.
