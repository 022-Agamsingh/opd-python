000100  IDENTIFICATION DIVISION.
000200*****************************************************************
000300  PROGRAM-ID.  OPDALLOC.
000400  AUTHOR. JON SAYLES.
000500  INSTALLATION. COBOL DEVELOPMENT CENTER.
000600  DATE-WRITTEN. 03/02/89.
000700  DATE-COMPILED. 03/02/89.
000800  SECURITY. NON-CONFIDENTIAL.
000900
001000**REMARKS.
001100**
001200**      DAILY OUT-PATIENT TOKEN ALLOCATION RUN.  LOADS THE
001300**      DOCTOR AND SLOT MASTERS INTO STORAGE, THEN READS THE
001400**      BOOKING-REQUEST TRANSACTION FILE IN ARRIVAL ORDER AND
001500**      ALLOCATES, CANCELS, DELAYS, REALLOCATES OR RESTATUSES
001600**      TOKENS AGAINST THE SLOT QUEUES.  WRITES THE UPDATED
001700**      TOKEN AND SLOT MASTERS FOR THE NEXT JOB STEP (OPDRPT)
001800**      AND THE RUN-AUDIT SECTION OF THE PRINT REPORT.
001900**
002000**      INPUT FILES         -  DOCTOR-FILE, SLOT-FILE,
002100**                              REQUEST-FILE
002200**      OUTPUT FILES        -  TOKEN-FILE, SLOT-OUT-FILE,
002300**                              REPORT-FILE (SECTION 1 ONLY)
002400**      NEXT JOB STEP       -  OPDRPT (APPENDS SECTIONS 2-3)
002500**
002600**---------------------------------------------------------------
002700** CHANGE LOG
002800**---------------------------------------------------------------
002900** 030289 JS  ORIGINAL PROGRAM FOR THE OPD TOKEN PROJECT -
003000**            REPLACES THE MANUAL TOKEN BOARD IN OUT-PATIENT.
003100** 071189 JS  ADDED THE EMERGENCY CAPACITY-EXTENSION RULE AT
003200**            THE REQUEST OF DR. NAIDU (OPD SUPERVISOR).
003300** 042490 TGD REALLOC ACTION ADDED FOR SLOT CONSOLIDATION ON
003400**            LOW-VOLUME AFTERNOONS.  CR 1032.
003500** 091190 JS  ESTIMATED-TIME RECOMPUTE ROUTED THROUGH THE NEW
003600**            OPDQWAIT SUBROUTINE INSTEAD OF IN-LINE CLOCK
003700**            MATH.  CR 1071.
003800** 062293 TGD SLOTLOAD REJECTS NOW WRITTEN TO THE AUDIT
003900**            SECTION INSTEAD OF BEING SILENTLY DROPPED -
004000**            SCHEDULING COULD NOT TELL WHY A SLOT WAS
004100**            MISSING.  CR 1140.
004200** 081594 RM  CANCEL NOW REJECTS AN ALREADY-COMPLETED TOKEN
004300**            IN ADDITION TO AN ALREADY-CANCELLED ONE.  CR
004400**            1201.
004500** 121598 AK  Y2K REVIEW - SLOT-DATE IS AN 8-CHAR STRING KEY,
004600**            NOT COMPARED AS A DATE.  NO CHANGE REQUIRED.
004700**            CR 1876.
004800** 030304 RM  SLOT TIME-RANGE VALIDATION MOVED OUT TO
004900**            OPDQWAIT SO OPDRPT CAN SHARE IT LATER.  CR
005000**            2091.
005100** 092506 JS  DOCTOR TABLE LOOKUP CHANGED FROM A LINEAR SCAN
005200**            TO SEARCH ALL - DOCTOR-FILE VOLUME PASSED 400
005300**            ROWS THIS YEAR.  CR 2210.
005400** 081707 JS  REALLOC CAPACITY CHECK NOW COUNTS PENDING
005500**            TOKENS ONLY, PER OPD SCHEDULING REQUEST.  CR
005600**            2288.
005700** 040111 TGD SPECIALIZATION TALLY ADDED TO THE CONSOLE LOG
005800**            AT CLEANUP FOR THE STAFFING REVIEW COMMITTEE.
005900**            CR 2401.
006000** 021314 RM  IN-LINE PERFORM VARYING LOOPS PULLED OUT TO
006100**            THEIR OWN PARAGRAPHS PER SHOP STANDARDS REVIEW -
006200**            NO LOGIC CHANGE.  CR 2477.
006300** 021814 RM  DROPPED THE 040111 SPECIALIZATION TALLY AND ITS
006400**            CLEANUP CONSOLE LOG - STAFFING REVIEW COMMITTEE
006500**            DISBANDED, NOBODY READS IT.  DOC-SPECIALIZATION
006600**            STAYS ON THE DOCTOR TABLE AS LOADED, JUST NO
006700**            LONGER SCANNED/TALLIED.  CR 2480.
006800** 021814 RM  317A COMPARE-SWAP WAS SKIPPING ANY PAIR WITH A
006900**            FOREIGN-SLOT ROW NEXT TO IT, SO AN INTERLEAVED
007000**            SLOT'S TOKENS NEVER GOT PAST EACH OTHER - AN
007100**            EMERGENCY BOOKED AFTER ANOTHER SLOT'S TOKEN
007200**            STAYED BEHIND IT.  317 NOW BUILDS A DENSE
007300**            INDEX LIST OF JUST THIS SLOT'S ROWS AND SORTS
007400**            THAT INSTEAD.  CR 2481.
007500**---------------------------------------------------------------
007600
007700  ENVIRONMENT DIVISION.
007800  CONFIGURATION SECTION.
007900  SOURCE-COMPUTER. IBM-390.
008000  OBJECT-COMPUTER. IBM-390.
008100  SPECIAL-NAMES.
008200      C01 IS TOP-OF-FORM
008300      UPSI-0 ON STATUS IS OPD-TEST-RUN
008400             OFF STATUS IS OPD-PRODUCTION-RUN.
008500
008600  INPUT-OUTPUT SECTION.
008700  FILE-CONTROL.
008800      SELECT DOCTOR-FILE
008900      ASSIGN TO UT-S-DOCTOR
009000        ACCESS MODE IS SEQUENTIAL
009100        FILE STATUS IS OFCODE.
009200
009300      SELECT SLOT-FILE
009400      ASSIGN TO UT-S-SLOTIN
009500        ACCESS MODE IS SEQUENTIAL
009600        FILE STATUS IS OFCODE.
009700
009800      SELECT REQUEST-FILE
009900      ASSIGN TO UT-S-REQUEST
010000        ACCESS MODE IS SEQUENTIAL
010100        FILE STATUS IS OFCODE.
010200
010300      SELECT TOKEN-FILE
010400      ASSIGN TO UT-S-TOKNOUT
010500        ACCESS MODE IS SEQUENTIAL
010600        FILE STATUS IS OFCODE.
010700
010800      SELECT SLOT-OUT-FILE
010900      ASSIGN TO UT-S-SLOTOUT
011000        ACCESS MODE IS SEQUENTIAL
011100        FILE STATUS IS OFCODE.
011200
011300      SELECT REPORT-FILE
011400      ASSIGN TO UT-S-REPORT
011500        ACCESS MODE IS SEQUENTIAL
011600        FILE STATUS IS OFCODE.
011700
011800  DATA DIVISION.
011900  FILE SECTION.
012000
012100* 79-BYTE FIXED FORMAT FED BY THE DOCTOR-MAINTENANCE SYSTEM.
012200  FD  DOCTOR-FILE
012300      RECORDING MODE IS F
012400      LABEL RECORDS ARE STANDARD
012500      RECORD CONTAINS 79 CHARACTERS
012600      BLOCK CONTAINS 0 RECORDS
012700      DATA RECORD IS DOCTOR-REC.
012800  COPY DOCTREC.
012900
013000* 56-BYTE FIXED FORMAT.  ORDERED BY SLOT-ID ON THE FEED.
013100  FD  SLOT-FILE
013200      RECORDING MODE IS F
013300      LABEL RECORDS ARE STANDARD
013400      RECORD CONTAINS 56 CHARACTERS
013500      BLOCK CONTAINS 0 RECORDS
013600      DATA RECORD IS SLOT-REC.
013700  COPY SLOTREC.
013800
013900* 88-BYTE TRANSACTION FILE - ARRIVAL ORDER IS THE RECORD
014000* SEQUENCE ON THE FILE, NOT A FIELD WITHIN IT.
014100  FD  REQUEST-FILE
014200      RECORDING MODE IS F
014300      LABEL RECORDS ARE STANDARD
014400      RECORD CONTAINS 88 CHARACTERS
014500      BLOCK CONTAINS 0 RECORDS
014600      DATA RECORD IS REQUEST-REC.
014700  COPY REQTREC.
014800
014900* 118-BYTE TOKEN OUTPUT - WRITTEN SORTED BY SLOT, THEN
015000* QUEUE POSITION, AT END OF RUN (SEE 910-SORT-TOKEN-TABLE).
015100  FD  TOKEN-FILE
015200      RECORDING MODE IS F
015300      LABEL RECORDS ARE STANDARD
015400      RECORD CONTAINS 118 CHARACTERS
015500      BLOCK CONTAINS 0 RECORDS
015600      DATA RECORD IS TOKEN-REC.
015700  COPY TOKNREC.
015800
015900* SAME 56-BYTE SHAPE AS SLOT-REC (SLOTREC COPYBOOK), WITH
016000* THE RUN'S UPDATED OCCUPANCY, DELAY AND STATUS - CARRIED
016100* UNDER LOCAL NAMES SO SLOT-REC IS NOT DECLARED TWICE.
016200  FD  SLOT-OUT-FILE
016300      RECORDING MODE IS F
016400      LABEL RECORDS ARE STANDARD
016500      RECORD CONTAINS 56 CHARACTERS
016600      BLOCK CONTAINS 0 RECORDS
016700      DATA RECORD IS SLOT-OUT-REC.
016800  01  SLOT-OUT-REC.
016900      05  SO-SLOT-ID                  PIC X(08).
017000      05  SO-DOCTOR-ID                PIC X(08).
017100      05  SO-DATE                     PIC X(10).
017200      05  SO-START-TIME               PIC X(05).
017300      05  SO-END-TIME                 PIC X(05).
017400      05  SO-MAX-CAPACITY             PIC 9(03).
017500      05  SO-CURRENT-COUNT            PIC 9(03).
017600      05  SO-DELAYED-FLAG             PIC X(01).
017700      05  SO-DELAY-MINUTES            PIC 9(03).
017800      05  SO-STATUS                   PIC X(10).
017900
018000* 132-COLUMN PRINT FILE.  THIS STEP OPENS IT OUTPUT AND
018100* WRITES SECTION 1 ONLY - OPDRPT RE-OPENS IT EXTEND AND
018200* APPENDS SECTIONS 2 AND 3.
018300  FD  REPORT-FILE
018400      RECORDING MODE IS F
018500      LABEL RECORDS ARE STANDARD
018600      RECORD CONTAINS 132 CHARACTERS
018700      BLOCK CONTAINS 0 RECORDS
018800      DATA RECORD IS RPT-REC.
018900  01  RPT-REC                        PIC X(132).
019000
019100  WORKING-STORAGE SECTION.
019200
019300  01  FILE-STATUS-CODES.
019400      05  OFCODE                  PIC X(2).
019500          88 CODE-WRITE               VALUE SPACES.
019600
019700* DOCTOR TABLE - LOADED ONCE AT HOUSEKEEPING, KEPT SORTED
019800* BY DOC-ID-T BY VIRTUE OF THE FEED'S OWN ORDER, SEARCHED
019900* BY BINARY SEARCH (092506 JS).
020000  01  WS-DOCTOR-TABLE.
020100      05  WS-DOCTOR-ENTRY OCCURS 50 TIMES
020200              ASCENDING KEY IS WS-DOC-ID-T
020300              INDEXED BY DOC-IDX.
020400          10  WS-DOC-ID-T          PIC X(08).
020500          10  WS-DOC-NAME-T        PIC X(30).
020600          10  WS-DOC-SPEC-T        PIC X(20).
020700          10  WS-DOC-DAYS-T        PIC X(21).
020800
020900* SLOT TABLE - LOADED ONCE, SEARCHED BY BINARY SEARCH ON
021000* SLOT-ID (THE FEED IS ORDERED BY SLOT-ID).
021100  01  WS-SLOT-TABLE.
021200      05  WS-SLOT-ENTRY OCCURS 300 TIMES
021300              ASCENDING KEY IS WS-SLOT-ID-T
021400              INDEXED BY SLT-IDX.
021500          10  WS-SLOT-ID-T         PIC X(08).
021600          10  WS-SLOT-DOC-T        PIC X(08).
021700          10  WS-SLOT-DATE-T       PIC X(10).
021800          10  WS-SLOT-START-T      PIC X(05).
021900          10  WS-SLOT-END-T        PIC X(05).
022000          10  WS-SLOT-MAXCAP-T     PIC 9(03) COMP.
022100          10  WS-SLOT-CURCNT-T     PIC 9(03) COMP.
022200          10  WS-SLOT-DELFLG-T     PIC X(01).
022300          10  WS-SLOT-DELMIN-T     PIC 9(03) COMP.
022400          10  WS-SLOT-STAT-T       PIC X(10).
022500
022600* TOKEN TABLE - BUILT IN ARRIVAL ORDER AS REQUESTS ARE
022700* PROCESSED.  NOT KEPT SORTED - CANCEL/STATUS LOOK TOKENS
022800* UP BY ID WITH A LINEAR SCAN (321-FIND-TOKEN-BY-ID).
022900  01  WS-TOKEN-TABLE.
023000      05  WS-TOKEN-ENTRY OCCURS 1000 TIMES
023100              INDEXED BY TOK-IDX.
023200          10  WS-TOK-ID-T          PIC X(08).
023300          10  WS-TOK-NUM-T         PIC X(04).
023400          10  WS-TOK-PATID-T       PIC X(16).
023500          10  WS-TOK-PATNAME-T     PIC X(30).
023600          10  WS-TOK-SLOTID-T      PIC X(08).
023700          10  WS-TOK-TYPE-T        PIC X(10).
023800          10  WS-TOK-PRI-T         PIC 9(05) COMP.
023900          10  WS-TOK-ARRSEQ-T      PIC 9(05) COMP.
024000          10  WS-TOK-QPOS-T        PIC 9(03) COMP.
024100          10  WS-TOK-EST-T         PIC X(05).
024200          10  WS-TOK-STAT-T        PIC X(10).
024300          10  WS-TOK-PHONE-T       PIC X(14).
024400
024500* HOLD AREA FOR THE 317A/910A BUBBLE-SORT SWAP - SAME
024600* LAYOUT AS ONE WS-TOKEN-ENTRY ROW, MOVED AS A GROUP.
024700  01  WS-TOKEN-ENTRY-HOLD.
024800      05  FILLER                  PIC X(08).
024900      05  FILLER                  PIC X(04).
025000      05  FILLER                  PIC X(16).
025100      05  FILLER                  PIC X(30).
025200      05  FILLER                  PIC X(08).
025300      05  FILLER                  PIC X(10).
025400      05  FILLER                  PIC 9(05) COMP.
025500      05  FILLER                  PIC 9(05) COMP.
025600      05  FILLER                  PIC 9(03) COMP.
025700      05  FILLER                  PIC X(05).
025800      05  FILLER                  PIC X(10).
025900      05  FILLER                  PIC X(14).
026000
026100* SLOT-QUEUE INDEX LIST (021814 RM, CR 2481) - HOLDS THE
026200* WS-TOKEN-TABLE SUBSCRIPT OF EVERY ROW BELONGING TO
026300* WS-CURRENT-SLOT, PACKED DENSE REGARDLESS OF WHERE THOSE
026400* ROWS FALL IN THE ARRIVAL-ORDERED TABLE.  317-RERANK-
026500* SLOT-QUEUE BUBBLE-SORTS THIS DENSE LIST INSTEAD OF
026600* ADJACENT TABLE ROWS SO A FOREIGN SLOT'S ROW SITTING
026700* BETWEEN TWO OF THIS SLOT'S ROWS CAN NO LONGER BLOCK THE
026800* COMPARE.
026900  01  WS-SLOT-QUEUE-IDX-TABLE.
027000      05  WS-SLOT-QUEUE-IDX OCCURS 1000 TIMES
027100              PIC 9(05) COMP.
027200  01  WS-SLOT-QUEUE-IDX-HOLD         PIC 9(05) COMP.
027300
027400  01  WS-COUNTERS-AND-ACCUM.
027500      05  WS-DOCTOR-COUNT         PIC 9(05) COMP.
027600      05  WS-SLOT-COUNT           PIC 9(05) COMP.
027700      05  WS-TOKEN-COUNT          PIC 9(05) COMP.
027800      05  WS-ARRIVAL-SEQ          PIC 9(05) COMP.
027900      05  WS-WALKIN-SEQ           PIC 9(05) COMP.
028000      05  WS-EMERG-SEQ            PIC 9(05) COMP.
028100      05  WS-REJECT-COUNT         PIC 9(05) COMP.
028200      05  WS-CANCEL-COUNT         PIC 9(05) COMP.
028300      05  WS-REQUEST-COUNT        PIC 9(07) COMP.
028400      05  WS-MOVED-COUNT          PIC 9(05) COMP.
028500      05  WS-SUB-1                PIC 9(05) COMP.
028600      05  WS-SUB-2                PIC 9(05) COMP.
028700      05  WS-SAVE-PRI             PIC 9(05) COMP.
028800      05  WS-QPOS-WORK            PIC 9(03) COMP.
028900      05  WS-SLOT-QUEUE-CNT       PIC 9(05) COMP.
029000
029100* DISPLAY-USAGE EDIT FIELDS - A COMP COUNTER IS MOVED HERE
029200* BEFORE IT IS STRUNG INTO A PRINT LINE OR GENERATED ID;
029300* STRING REQUIRES A DISPLAY-USAGE SENDING FIELD.
029400  01  WS-STRING-EDIT5                PIC 9(05).
029500  01  WS-STRING-EDIT3                PIC 9(03).
029600
029700  01  FLAGS-AND-SWITCHES.
029800      05  MORE-DATA-SW            PIC X(01) VALUE "Y".
029900          88 NO-MORE-DATA             VALUE "N".
030000      05  MORE-DOCTOR-SW          PIC X(01) VALUE "Y".
030100          88 NO-MORE-DOCTORS          VALUE "N".
030200      05  MORE-SLOT-SW            PIC X(01) VALUE "Y".
030300          88 NO-MORE-SLOTS            VALUE "N".
030400      05  SLOT-FOUND-SW           PIC X(01) VALUE "N".
030500          88 SLOT-WAS-FOUND           VALUE "Y".
030600      05  DOCTOR-FOUND-SW         PIC X(01) VALUE "N".
030700          88 DOCTOR-WAS-FOUND         VALUE "Y".
030800      05  TOKEN-FOUND-SW          PIC X(01) VALUE "N".
030900          88 TOKEN-WAS-FOUND          VALUE "Y".
031000      05  REJECT-SW               PIC X(01) VALUE "N".
031100          88 REQUEST-REJECTED         VALUE "Y".
031200
031300  01  WS-REJECT-REASON               PIC X(30) VALUE SPACES.
031400  01  WS-RESULT-TEXT                 PIC X(30) VALUE SPACES.
031500  01  WS-CURRENT-SLOT                PIC X(08) VALUE SPACES.
031600  01  WS-TARGET-SLOT                 PIC X(08) VALUE SPACES.
031700
031800* REDEFINES 1 OF 3 - NUMERIC VIEW OF REQ-AUX, USED WHEN
031900* REQ-AUX CARRIES DELAY MINUTES ON A DELAY REQUEST.
032000  01  WS-AUX-ALPHA                   PIC X(10) VALUE SPACES.
032100  01  WS-AUX-NUM REDEFINES WS-AUX-ALPHA
032200                                     PIC 9(10).
032300
032400* REDEFINES 2 OF 3 - FLAT 21-CHAR VIEW OF A DOCTOR'S SEVEN
032500* OPD-DAY SLOTS, BUILT WHILE THE DOCTOR TABLE IS LOADED.
032600  01  WS-DOC-DAYS-WORK.
032700      05  WS-DOC-DAY OCCURS 7 TIMES  PIC X(03).
032800  01  WS-DOC-DAYS-FLAT REDEFINES WS-DOC-DAYS-WORK
032900                                     PIC X(21).
033000
033100* REDEFINES 3 OF 3 - THE AUDIT PRINT LINE, AND AN
033200* ALTERNATE VIEW EMPHASISING THE REJECTION-REASON COLUMN
033300* USED WHEN A REQUEST IS TURNED DOWN.
033400  01  WS-AUDIT-LINE.
033500      05  AUD-ACTION-O            PIC X(10).
033600      05  FILLER                  PIC X(02) VALUE SPACES.
033700      05  AUD-SLOT-O              PIC X(08).
033800      05  FILLER                  PIC X(02) VALUE SPACES.
033900      05  AUD-PATNAME-O           PIC X(30).
034000      05  FILLER                  PIC X(02) VALUE SPACES.
034100      05  AUD-RESULT-O            PIC X(30).
034200      05  FILLER                  PIC X(48) VALUE SPACES.
034300  01  WS-AUDIT-REJECT-VIEW REDEFINES WS-AUDIT-LINE.
034400      05  FILLER                  PIC X(24).
034500      05  REJ-REASON-O            PIC X(30).
034600      05  FILLER                  PIC X(78).
034700
034800  01  WS-AUDIT-HDR-1.
034900      05  FILLER                  PIC X(40) VALUE
035000              "OPD TOKEN ALLOCATION - RUN AUDIT".
035100      05  FILLER                  PIC X(92) VALUE SPACES.
035200  01  WS-AUDIT-HDR-2.
035300      05  FILLER            PIC X(10) VALUE "ACTION".
035400      05  FILLER            PIC X(02) VALUE SPACES.
035500      05  FILLER            PIC X(08) VALUE "SLOT".
035600      05  FILLER            PIC X(02) VALUE SPACES.
035700      05  FILLER            PIC X(30) VALUE "PATIENT".
035800      05  FILLER            PIC X(02) VALUE SPACES.
035900      05  FILLER            PIC X(30) VALUE "RESULT".
036000      05  FILLER            PIC X(48) VALUE SPACES.
036100  01  WS-BLANK-LINE.
036200      05  FILLER                  PIC X(132) VALUE SPACES.
036300
036400* LINKAGE-STYLE PARAMETER GROUP FOR THE CALL TO OPDQWAIT -
036500* SAME COPY OF QWAIT-PARM'S SHAPE, PASSED BY REFERENCE.
036600  01  WS-QWAIT-PARM.
036700      05  WS-QWAIT-FUNCTION-CD    PIC X(01).
036800      05  WS-QWAIT-TIME-IN        PIC X(05).
036900      05  WS-QWAIT-TIME-IN-2      PIC X(05).
037000      05  WS-QWAIT-MINUTES-IN     PIC S9(05).
037100      05  WS-QWAIT-POSITION-IN    PIC 9(03).
037200      05  WS-QWAIT-TIME-OUT       PIC X(05).
037300      05  WS-QWAIT-WAIT-OUT       PIC 9(05).
037400      05  WS-QWAIT-VALID-SW       PIC X(01).
037500          88  WS-QWAIT-IS-VALID       VALUE "Y".
037600          88  WS-QWAIT-NOT-VALID      VALUE "N".
037700      05  WS-QWAIT-RETURN-CD      PIC S9(04) COMP.
037800
037900  COPY ABENDREC.
038000
038100  PROCEDURE DIVISION.
038200      PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
038300      PERFORM 100-MAINLINE THRU 100-EXIT
038400              UNTIL NO-MORE-DATA.
038500      PERFORM 900-CLEANUP THRU 900-EXIT.
038600      MOVE +0 TO RETURN-CODE.
038700      GOBACK.
038800
038900* 000-HOUSEKEEPING OPENS THE FILES, LOADS THE DOCTOR AND
039000* SLOT TABLES, PRIMES THE REQUEST-FILE READ AND WRITES THE
039100* AUDIT-SECTION HEADINGS.
039200  000-HOUSEKEEPING.
039300      MOVE "000-HOUSEKEEPING" TO PARA-NAME.
039400      DISPLAY "******** BEGIN JOB OPDALLOC ********".
039500      INITIALIZE WS-COUNTERS-AND-ACCUM.
039600      PERFORM 800-OPEN-FILES THRU 800-EXIT.
039700      PERFORM 050-LOAD-DOCTOR-TABLE THRU 050-EXIT.
039800      IF WS-DOCTOR-COUNT = 0
039900          MOVE "EMPTY DOCTOR FILE" TO ABEND-REASON
040000          GO TO 1000-ABEND-RTN
040100      END-IF.
040200      PERFORM 100-LOAD-SLOT-TABLE THRU 100-LOAD-EXIT.
040300      WRITE RPT-REC FROM WS-AUDIT-HDR-1
040400              AFTER ADVANCING TOP-OF-FORM.
040500      WRITE RPT-REC FROM WS-BLANK-LINE
040600              AFTER ADVANCING 1 LINE.
040700      WRITE RPT-REC FROM WS-AUDIT-HDR-2
040800              AFTER ADVANCING 1 LINE.
040900      PERFORM 900-READ-REQUEST THRU 900-READ-EXIT.
041000      IF NO-MORE-DATA
041100          MOVE "EMPTY REQUEST FILE" TO ABEND-REASON
041200          GO TO 1000-ABEND-RTN
041300      END-IF.
041400  000-EXIT.
041500      EXIT.
041600
041700* 050-LOAD-DOCTOR-TABLE READS DOCTOR-FILE (ORDERED BY
041800* DOC-ID) INTO WS-DOCTOR-TABLE, FLATTENING THE OPD-DAYS
041900* GROUP VIA WS-DOC-DAYS-FLAT AS EACH ROW IS BUILT.
042000  050-LOAD-DOCTOR-TABLE.
042100      MOVE "050-LOAD-DOCTOR-TABLE" TO PARA-NAME.
042200      MOVE "Y" TO MORE-DOCTOR-SW.
042300      PERFORM 060-READ-DOCTOR-REC THRU 060-EXIT
042400              UNTIL NO-MORE-DOCTORS.
042500  050-EXIT.
042600      EXIT.
042700
042800  060-READ-DOCTOR-REC.
042900      READ DOCTOR-FILE
043000          AT END
043100              MOVE "N" TO MORE-DOCTOR-SW
043200              GO TO 060-EXIT
043300      END-READ.
043400      ADD 1 TO WS-DOCTOR-COUNT.
043500      SET DOC-IDX TO WS-DOCTOR-COUNT.
043600      MOVE DOC-ID       TO WS-DOC-ID-T(DOC-IDX).
043700      MOVE DOC-NAME     TO WS-DOC-NAME-T(DOC-IDX).
043800      MOVE DOC-SPECIALIZATION
043900                        TO WS-DOC-SPEC-T(DOC-IDX).
044000      MOVE DOC-OPD-DAYS TO WS-DOC-DAYS-WORK.
044100      MOVE WS-DOC-DAYS-FLAT
044200                        TO WS-DOC-DAYS-T(DOC-IDX).
044300  060-EXIT.
044400      EXIT.
044500
044600* 100-LOAD-SLOT-TABLE READS SLOT-FILE (ORDERED BY SLOT-ID)
044700* AND VALIDATES EACH ROW BEFORE IT ENTERS THE TABLE.
044800* REJECTS GO TO THE AUDIT SECTION UNDER ACTION SLOTLOAD -
044900* NOT INTO THE TABLE (062293 TGD).
045000  100-LOAD-SLOT-TABLE.
045100      MOVE "100-LOAD-SLOT-TABLE" TO PARA-NAME.
045200      MOVE "Y" TO MORE-SLOT-SW.
045300      PERFORM 110-READ-SLOT-REC THRU 110-EXIT
045400              UNTIL NO-MORE-SLOTS.
045500  100-LOAD-EXIT.
045600      EXIT.
045700
045800  110-READ-SLOT-REC.
045900      READ SLOT-FILE
046000          AT END
046100              MOVE "N" TO MORE-SLOT-SW
046200              GO TO 110-EXIT
046300      END-READ.
046400      MOVE "N" TO REJECT-SW.
046500      PERFORM 150-VALIDATE-SLOT-REC THRU 150-EXIT.
046600      IF REQUEST-REJECTED
046700          PERFORM 179-WRITE-SLOTLOAD-REJECT THRU 179-EXIT
046800          GO TO 110-EXIT
046900      END-IF.
047000      ADD 1 TO WS-SLOT-COUNT.
047100      SET SLT-IDX TO WS-SLOT-COUNT.
047200      MOVE SLOT-ID          TO WS-SLOT-ID-T(SLT-IDX).
047300      MOVE SLOT-DOCTOR-ID   TO WS-SLOT-DOC-T(SLT-IDX).
047400      MOVE SLOT-DATE        TO WS-SLOT-DATE-T(SLT-IDX).
047500      MOVE SLOT-START-TIME  TO WS-SLOT-START-T(SLT-IDX).
047600      MOVE SLOT-END-TIME    TO WS-SLOT-END-T(SLT-IDX).
047700      MOVE SLOT-MAX-CAPACITY
047800                      TO WS-SLOT-MAXCAP-T(SLT-IDX).
047900      MOVE 0 TO WS-SLOT-CURCNT-T(SLT-IDX).
048000      MOVE "N" TO WS-SLOT-DELFLG-T(SLT-IDX).
048100      MOVE 0 TO WS-SLOT-DELMIN-T(SLT-IDX).
048200      MOVE "ACTIVE    " TO WS-SLOT-STAT-T(SLT-IDX).
048300  110-EXIT.
048400      EXIT.
048500
048600* 150-VALIDATE-SLOT-REC APPLIES THE SLOT-MANAGER CREATION
048700* RULES: UNKNOWN DOCTOR, DUPLICATE (DOCTOR,DATE,START),
048800* BAD TIME RANGE, BAD CAPACITY.
048900  150-VALIDATE-SLOT-REC.
049000      MOVE "150-VALIDATE-SLOT-REC" TO PARA-NAME.
049100      MOVE SLOT-DOCTOR-ID TO WS-CURRENT-SLOT.
049200      PERFORM 170-DOCTOR-LOOKUP THRU 170-EXIT.
049300      IF NOT DOCTOR-WAS-FOUND
049400          MOVE "Y" TO REJECT-SW
049500          MOVE "UNKNOWN DOCTOR" TO WS-REJECT-REASON
049600          GO TO 150-EXIT
049700      END-IF.
049800      IF SLOT-MAX-CAPACITY < 1
049900          MOVE "Y" TO REJECT-SW
050000          MOVE "BAD CAPACITY" TO WS-REJECT-REASON
050100          GO TO 150-EXIT
050200      END-IF.
050300      MOVE SLOT-START-TIME TO WS-QWAIT-TIME-IN.
050400      MOVE SLOT-END-TIME   TO WS-QWAIT-TIME-IN-2.
050500      MOVE "V" TO WS-QWAIT-FUNCTION-CD.
050600      CALL "OPDQWAIT" USING WS-QWAIT-PARM.
050700      IF WS-QWAIT-NOT-VALID
050800          MOVE "Y" TO REJECT-SW
050900          MOVE "BAD TIME RANGE" TO WS-REJECT-REASON
051000          GO TO 150-EXIT
051100      END-IF.
051200      PERFORM 160-CHECK-DUP-SLOT THRU 160-EXIT.
051300  150-EXIT.
051400      EXIT.
051500
051600  160-CHECK-DUP-SLOT.
051700      MOVE "160-CHECK-DUP-SLOT" TO PARA-NAME.
051800      IF WS-SLOT-COUNT = 0
051900          GO TO 160-EXIT
052000      END-IF.
052100      SET SLT-IDX TO 1.
052200      SEARCH WS-SLOT-ENTRY VARYING SLT-IDX
052300          AT END NEXT SENTENCE
052400          WHEN WS-SLOT-DOC-T(SLT-IDX) = SLOT-DOCTOR-ID
052500           AND WS-SLOT-DATE-T(SLT-IDX) = SLOT-DATE
052600           AND WS-SLOT-START-T(SLT-IDX) = SLOT-START-TIME
052700              MOVE "Y" TO REJECT-SW
052800              MOVE "DUPLICATE" TO WS-REJECT-REASON
052900      END-SEARCH.
053000  160-EXIT.
053100      EXIT.
053200
053300* 170-DOCTOR-LOOKUP - BINARY SEARCH OF WS-DOCTOR-TABLE BY
053400* DOC-ID.  WS-CURRENT-SLOT HOLDS THE DOCTOR ID TO FIND ON
053500* ENTRY (RE-USED AS A GENERIC KEY-IN FIELD).
053600  170-DOCTOR-LOOKUP.
053700      MOVE "N" TO DOCTOR-FOUND-SW.
053800      SET DOC-IDX TO 1.
053900      SEARCH ALL WS-DOCTOR-ENTRY
054000          AT END NEXT SENTENCE
054100          WHEN WS-DOC-ID-T(DOC-IDX) = WS-CURRENT-SLOT
054200              MOVE "Y" TO DOCTOR-FOUND-SW
054300      END-SEARCH.
054400  170-EXIT.
054500      EXIT.
054600
054700  179-WRITE-SLOTLOAD-REJECT.
054800      ADD 1 TO WS-REJECT-COUNT.
054900      MOVE SPACES TO WS-AUDIT-LINE.
055000      MOVE "SLOTLOAD" TO AUD-ACTION-O.
055100      MOVE SLOT-ID TO AUD-SLOT-O.
055200      MOVE SPACES TO AUD-PATNAME-O.
055300      MOVE WS-REJECT-REASON TO REJ-REASON-O.
055400      WRITE RPT-REC FROM WS-AUDIT-LINE
055500              AFTER ADVANCING 1 LINE.
055600  179-EXIT.
055700      EXIT.
055800
055900* 100-MAINLINE PROCESSES ONE REQUEST PER PASS.
056000  100-MAINLINE.
056100      MOVE "100-MAINLINE" TO PARA-NAME.
056200      ADD 1 TO WS-REQUEST-COUNT.
056300      MOVE "N" TO REJECT-SW.
056400      PERFORM 300-PROCESS-REQUEST THRU 300-EXIT.
056500      PERFORM 900-READ-REQUEST THRU 900-READ-EXIT.
056600  100-EXIT.
056700      EXIT.
056800
056900* 300-PROCESS-REQUEST DISPATCHES ON REQ-ACTION.
057000  300-PROCESS-REQUEST.
057100      MOVE "300-PROCESS-REQUEST" TO PARA-NAME.
057200      EVALUATE TRUE
057300          WHEN REQ-IS-ALLOC-ACTION
057400              PERFORM 310-PROCESS-ALLOCATION THRU 310-EXIT
057500          WHEN REQ-IS-CANCEL
057600              PERFORM 320-PROCESS-CANCEL THRU 320-EXIT
057700          WHEN REQ-IS-STATUS-UPD
057800              PERFORM 330-PROCESS-STATUS-UPDATE
057900                      THRU 330-EXIT
058000          WHEN REQ-IS-DELAY
058100              PERFORM 340-PROCESS-DELAY THRU 340-EXIT
058200          WHEN REQ-IS-REALLOC
058300              PERFORM 350-PROCESS-REALLOC THRU 350-EXIT
058400          WHEN OTHER
058500              PERFORM 360-UNKNOWN-ACTION THRU 360-EXIT
058600      END-EVALUATE.
058700  300-EXIT.
058800      EXIT.
058900
059000* 310-PROCESS-ALLOCATION HANDLES ALL FIVE TOKEN-TYPE ENTRY
059100* POINTS (BOOK/WALKIN/PRIORITY/FOLLOWUP/EMERGENCY).
059200  310-PROCESS-ALLOCATION.
059300      MOVE "310-PROCESS-ALLOCATION" TO PARA-NAME.
059400      MOVE REQ-SLOT-ID TO WS-CURRENT-SLOT.
059500      PERFORM 311-FIND-SLOT THRU 311-EXIT.
059600      IF NOT SLOT-WAS-FOUND
059700          MOVE "SLOT NOT FOUND" TO WS-REJECT-REASON
059800          PERFORM 390-WRITE-AUDIT-REJECT THRU 390-EXIT
059900          GO TO 310-EXIT
060000      END-IF.
060100      PERFORM 312-CHECK-CAPACITY THRU 312-EXIT.
060200      IF REQUEST-REJECTED
060300          PERFORM 390-WRITE-AUDIT-REJECT THRU 390-EXIT
060400          GO TO 310-EXIT
060500      END-IF.
060600      PERFORM 313-COMPUTE-PRIORITY THRU 313-EXIT.
060700      PERFORM 314-GEN-PATIENT-ID THRU 314-EXIT.
060800      PERFORM 315-GEN-TOKEN-ID THRU 315-EXIT.
060900      PERFORM 316-INSERT-TOKEN THRU 316-EXIT.
061000      ADD 1 TO WS-SLOT-CURCNT-T(SLT-IDX).
061100      PERFORM 317-RERANK-SLOT-QUEUE THRU 317-EXIT.
061200      PERFORM 318-RECOMPUTE-EST-TIMES THRU 318-EXIT.
061300      PERFORM 319-WRITE-AUDIT-ACCEPT THRU 319-EXIT.
061400  310-EXIT.
061500      EXIT.
061600
061700  311-FIND-SLOT.
061800      MOVE "N" TO SLOT-FOUND-SW.
061900      SET SLT-IDX TO 1.
062000      SEARCH ALL WS-SLOT-ENTRY
062100          AT END NEXT SENTENCE
062200          WHEN WS-SLOT-ID-T(SLT-IDX) = WS-CURRENT-SLOT
062300              MOVE "Y" TO SLOT-FOUND-SW
062400      END-SEARCH.
062500  311-EXIT.
062600      EXIT.
062700
062800* 312-CHECK-CAPACITY - REJECT A FULL SLOT UNLESS THE
062900* REQUEST IS EMERGENCY, WHICH PERMANENTLY EXTENDS MAX
063000* CAPACITY BY ONE AND PROCEEDS (071189 JS).
063100  312-CHECK-CAPACITY.
063200      MOVE "N" TO REJECT-SW.
063300      IF WS-SLOT-CURCNT-T(SLT-IDX) <
063400              WS-SLOT-MAXCAP-T(SLT-IDX)
063500          GO TO 312-EXIT
063600      END-IF.
063700      IF REQ-IS-EMERGENCY
063800          ADD 1 TO WS-SLOT-MAXCAP-T(SLT-IDX)
063900      ELSE
064000          MOVE "Y" TO REJECT-SW
064100          MOVE "SLOT FULL" TO WS-REJECT-REASON
064200      END-IF.
064300  312-EXIT.
064400      EXIT.
064500
064600* 313-COMPUTE-PRIORITY - BASE SCORE BY TOKEN TYPE, PLUS
064700* THE NEXT ARRIVAL SEQUENCE NUMBER FOR THE FIFO TIE-BREAK.
064800* WEIGHTS PER OPD SCHEDULING'S TABLE: EMERGENCY 1000,
064900* PRIORITY 500, FOLLOWUP 300, ONLINE (REQ-IS-BOOK) 200,
065000* WALKIN AND ANYTHING ELSE 100.
065100  313-COMPUTE-PRIORITY.
065200      ADD 1 TO WS-ARRIVAL-SEQ.
065300      EVALUATE TRUE
065400          WHEN REQ-IS-EMERGENCY
065500              MOVE 1000 TO WS-SAVE-PRI
065600          WHEN REQ-IS-PRIORITY
065700              MOVE 500  TO WS-SAVE-PRI
065800          WHEN REQ-IS-FOLLOWUP
065900              MOVE 300  TO WS-SAVE-PRI
066000          WHEN REQ-IS-BOOK
066100              MOVE 200  TO WS-SAVE-PRI
066200          WHEN OTHER
066300              MOVE 100  TO WS-SAVE-PRI
066400      END-EVALUATE.
066500  313-EXIT.
066600      EXIT.
066700
066800* 314-GEN-PATIENT-ID - WALKIN AND EMERGENCY GET A
066900* GENERATED ID, THE OTHER THREE TYPES CARRY THE CALLER'S
067000* OWN PATIENT ID THROUGH UNCHANGED.
067100  314-GEN-PATIENT-ID.
067200      EVALUATE TRUE
067300          WHEN REQ-IS-WALKIN
067400              ADD 1 TO WS-WALKIN-SEQ
067500              MOVE WS-WALKIN-SEQ TO WS-STRING-EDIT5
067600              STRING "WALKIN-" DELIMITED BY SIZE
067700                     WS-STRING-EDIT5
067800                                 DELIMITED BY SIZE
067900                     INTO REQ-PATIENT-ID
068000          WHEN REQ-IS-EMERGENCY
068100              ADD 1 TO WS-EMERG-SEQ
068200              MOVE WS-EMERG-SEQ TO WS-STRING-EDIT5
068300              STRING "EMERG-" DELIMITED BY SIZE
068400                     WS-STRING-EDIT5
068500                                 DELIMITED BY SIZE
068600                     INTO REQ-PATIENT-ID
068700      END-EVALUATE.
068800  314-EXIT.
068900      EXIT.
069000
069100  315-GEN-TOKEN-ID.
069200      ADD 1 TO WS-TOKEN-COUNT.
069300      SET TOK-IDX TO WS-TOKEN-COUNT.
069400      MOVE WS-TOKEN-COUNT TO WS-STRING-EDIT5.
069500      STRING "TK" DELIMITED BY SIZE
069600             WS-STRING-EDIT5 DELIMITED BY SIZE
069700             INTO WS-TOK-ID-T(TOK-IDX).
069800  315-EXIT.
069900      EXIT.
070000
070100* REQ-IS-BOOK REPORTS AS TOKEN TYPE ONLINE ON THE TOKEN
070200* MASTER - REQTREC AND TOKNREC SPELL THIS ENTRY POINT
070300* DIFFERENTLY, BOOK ON THE REQUEST SIDE, ONLINE ON THE
070400* ISSUED-TOKEN SIDE.
070500  316-INSERT-TOKEN.
070600      MOVE WS-TOK-ID-T(TOK-IDX) TO TOK-ID.
070700      MOVE REQ-PATIENT-ID    TO WS-TOK-PATID-T(TOK-IDX).
070800      MOVE REQ-PATIENT-NAME  TO WS-TOK-PATNAME-T(TOK-IDX).
070900      MOVE WS-CURRENT-SLOT   TO WS-TOK-SLOTID-T(TOK-IDX).
071000      IF REQ-IS-BOOK
071100          MOVE "ONLINE    " TO WS-TOK-TYPE-T(TOK-IDX)
071200      ELSE
071300          MOVE REQ-ACTION TO WS-TOK-TYPE-T(TOK-IDX)
071400      END-IF.
071500      MOVE WS-SAVE-PRI       TO WS-TOK-PRI-T(TOK-IDX).
071600      MOVE WS-ARRIVAL-SEQ    TO WS-TOK-ARRSEQ-T(TOK-IDX).
071700      MOVE REQ-PHONE         TO WS-TOK-PHONE-T(TOK-IDX).
071800      MOVE "PENDING   "     TO WS-TOK-STAT-T(TOK-IDX).
071900  316-EXIT.
072000      EXIT.
072100
072200* 317-RERANK-SLOT-QUEUE - RE-SORTS EVERY ACTIVE TOKEN OF
072300* WS-CURRENT-SLOT BY PRIORITY DESCENDING, ARRIVAL SEQUENCE
072400* ASCENDING, THEN REASSIGNS 1-BASED POSITIONS AND "Tnnn"
072500* NUMBERS.  A TOKEN IS ACTIVE HERE WHEN IT IS NOT
072600* CANCELLED, NOT NO-SHOW, AND NOT COMPLETED.
072700* (021814 RM, CR 2481) WS-TOKEN-TABLE IS IN GLOBAL ARRIVAL
072800* ORDER, NOT GROUPED BY SLOT, SO THIS SLOT'S ROWS CAN SIT
072900* ANYWHERE AMONG OTHER SLOTS' ROWS.  317D FIRST PACKS THE
073000* SUBSCRIPTS OF JUST THIS SLOT'S ROWS INTO A DENSE INDEX
073100* LIST (WS-SLOT-QUEUE-IDX-TABLE); 317B/317A THEN BUBBLE-
073200* SORT THAT LIST, NOT THE TABLE ITSELF, SO A FOREIGN-SLOT
073300* ROW SITTING BETWEEN TWO OF THIS SLOT'S ROWS NO LONGER
073400* BLOCKS THE COMPARE; 317C RENUMBERS OFF THE SORTED LIST.
073500  317-RERANK-SLOT-QUEUE.
073600      MOVE "317-RERANK-SLOT-QUEUE" TO PARA-NAME.
073700      MOVE 0 TO WS-SLOT-QUEUE-CNT.
073800      PERFORM 317D-COLLECT-ONE-INDEX THRU 317D-EXIT
073900          VARYING WS-SUB-1 FROM 1 BY 1
074000          UNTIL WS-SUB-1 > WS-TOKEN-COUNT.
074100      PERFORM 317B-OUTER-SORT-PASS THRU 317B-EXIT
074200          VARYING WS-SUB-1 FROM 1 BY 1
074300          UNTIL WS-SUB-1 > WS-SLOT-QUEUE-CNT.
074400      MOVE 0 TO WS-QPOS-WORK.
074500      PERFORM 317C-RENUMBER-ONE THRU 317C-EXIT
074600          VARYING WS-SUB-1 FROM 1 BY 1
074700          UNTIL WS-SUB-1 > WS-SLOT-QUEUE-CNT.
074800  317-EXIT.
074900      EXIT.
075000
075100* 317D-COLLECT-ONE-INDEX - IF TABLE ROW WS-SUB-1 BELONGS TO
075200* WS-CURRENT-SLOT, APPENDS ITS SUBSCRIPT TO THE DENSE
075300* INDEX LIST (021814 RM, CR 2481).
075400  317D-COLLECT-ONE-INDEX.
075500      IF WS-TOK-SLOTID-T(WS-SUB-1) = WS-CURRENT-SLOT
075600          ADD 1 TO WS-SLOT-QUEUE-CNT
075700          MOVE WS-SUB-1 TO WS-SLOT-QUEUE-IDX(WS-SLOT-QUEUE-CNT)
075800      END-IF.
075900  317D-EXIT.
076000      EXIT.
076100
076200* 317B-OUTER-SORT-PASS - ONE OUTER BUBBLE-SORT PASS OVER
076300* THE DENSE SLOT-QUEUE INDEX LIST, COMPARING EVERY
076400* ADJACENT PAIR NOT YET SETTLED BY A PRIOR PASS.
076500  317B-OUTER-SORT-PASS.
076600      PERFORM 317A-COMPARE-SWAP THRU 317A-EXIT
076700          VARYING WS-SUB-2 FROM 1 BY 1
076800          UNTIL WS-SUB-2 > WS-SLOT-QUEUE-CNT - WS-SUB-1.
076900  317B-EXIT.
077000      EXIT.
077100
077200* 317C-RENUMBER-ONE - ASSIGNS THE NEXT 1-BASED QUEUE
077300* POSITION AND "Tnnn" TOKEN NUMBER TO ONE ACTIVE TOKEN OF
077400* WS-CURRENT-SLOT, TAKEN OFF THE SORTED INDEX LIST.
077500  317C-RENUMBER-ONE.
077600      SET TOK-IDX TO WS-SLOT-QUEUE-IDX(WS-SUB-1).
077700      IF WS-TOK-STAT-T(TOK-IDX) NOT = "CANCELLED "
077800        AND WS-TOK-STAT-T(TOK-IDX) NOT = "NO-SHOW   "
077900        AND WS-TOK-STAT-T(TOK-IDX) NOT = "COMPLETED "
078000          ADD 1 TO WS-QPOS-WORK
078100          MOVE WS-QPOS-WORK TO WS-TOK-QPOS-T(TOK-IDX)
078200          MOVE WS-QPOS-WORK TO WS-STRING-EDIT3
078300          STRING "T" DELIMITED BY SIZE
078400              WS-STRING-EDIT3 DELIMITED BY SIZE
078500              INTO WS-TOK-NUM-T(TOK-IDX)
078600      END-IF.
078700  317C-EXIT.
078800      EXIT.
078900
079000* 317A-COMPARE-SWAP - ONE BUBBLE-SORT COMPARE OF TWO
079100* ADJACENT ENTRIES OF THE DENSE SLOT-QUEUE INDEX LIST.
079200* SWAPS THE INDEX VALUES ONLY - THE UNDERLYING TOKEN-TABLE
079300* ROWS NEVER MOVE (021814 RM, CR 2481).
079400  317A-COMPARE-SWAP.
079500      IF WS-TOK-PRI-T(WS-SLOT-QUEUE-IDX(WS-SUB-2)) <
079600              WS-TOK-PRI-T(WS-SLOT-QUEUE-IDX(WS-SUB-2 + 1))
079700        OR (WS-TOK-PRI-T(WS-SLOT-QUEUE-IDX(WS-SUB-2)) =
079800              WS-TOK-PRI-T(WS-SLOT-QUEUE-IDX(WS-SUB-2 + 1))
079900        AND WS-TOK-ARRSEQ-T(WS-SLOT-QUEUE-IDX(WS-SUB-2)) >
080000              WS-TOK-ARRSEQ-T(WS-SLOT-QUEUE-IDX(WS-SUB-2 + 1)))
080100          MOVE WS-SLOT-QUEUE-IDX(WS-SUB-2)
080200                  TO WS-SLOT-QUEUE-IDX-HOLD
080300          MOVE WS-SLOT-QUEUE-IDX(WS-SUB-2 + 1)
080400                  TO WS-SLOT-QUEUE-IDX(WS-SUB-2)
080500          MOVE WS-SLOT-QUEUE-IDX-HOLD
080600                  TO WS-SLOT-QUEUE-IDX(WS-SUB-2 + 1)
080700      END-IF.
080800  317A-EXIT.
080900      EXIT.
081000
081100* 318-RECOMPUTE-EST-TIMES - FOR EVERY ACTIVE TOKEN OF
081200* WS-CURRENT-SLOT, EST-TIME = SLOT START + (POS-1)*10 +
081300* SLOT DELAY MINUTES, VIA OPDQWAIT ADD-MINUTES.
081400  318-RECOMPUTE-EST-TIMES.
081500      MOVE "318-RECOMPUTE-EST-TIMES" TO PARA-NAME.
081600      PERFORM 318B-CHECK-ONE-TOKEN THRU 318B-EXIT
081700          VARYING WS-SUB-1 FROM 1 BY 1
081800          UNTIL WS-SUB-1 > WS-TOKEN-COUNT.
081900  318-EXIT.
082000      EXIT.
082100
082200* 318B-CHECK-ONE-TOKEN - TESTS ONE TABLE ROW FOR SLOT AND
082300* ACTIVE-STATUS MEMBERSHIP BEFORE RE-ESTIMATING ITS TIME.
082400  318B-CHECK-ONE-TOKEN.
082500      SET TOK-IDX TO WS-SUB-1.
082600      IF WS-TOK-SLOTID-T(TOK-IDX) = WS-CURRENT-SLOT
082700        AND WS-TOK-STAT-T(TOK-IDX) NOT = "CANCELLED "
082800        AND WS-TOK-STAT-T(TOK-IDX) NOT = "NO-SHOW   "
082900        AND WS-TOK-STAT-T(TOK-IDX) NOT = "COMPLETED "
083000          PERFORM 318A-EST-ONE-TOKEN THRU 318A-EXIT
083100      END-IF.
083200  318B-EXIT.
083300      EXIT.
083400
083500  318A-EST-ONE-TOKEN.
083600      COMPUTE WS-QWAIT-MINUTES-IN =
083700              (WS-TOK-QPOS-T(TOK-IDX) - 1) * 10
083800              + WS-SLOT-DELMIN-T(SLT-IDX).
083900      MOVE WS-SLOT-START-T(SLT-IDX) TO WS-QWAIT-TIME-IN.
084000      MOVE "A" TO WS-QWAIT-FUNCTION-CD.
084100      CALL "OPDQWAIT" USING WS-QWAIT-PARM.
084200      MOVE WS-QWAIT-TIME-OUT TO WS-TOK-EST-T(TOK-IDX).
084300  318A-EXIT.
084400      EXIT.
084500
084600  319-WRITE-AUDIT-ACCEPT.
084700      MOVE WS-TOK-QPOS-T(TOK-IDX) TO WS-STRING-EDIT3.
084800      STRING "TOKEN " DELIMITED BY SIZE
084900             WS-TOK-NUM-T(TOK-IDX) DELIMITED BY SIZE
085000             " POS " DELIMITED BY SIZE
085100             WS-STRING-EDIT3 DELIMITED BY SIZE
085200             INTO WS-RESULT-TEXT.
085300      MOVE SPACES TO WS-AUDIT-LINE.
085400      MOVE REQ-ACTION TO AUD-ACTION-O.
085500      MOVE WS-CURRENT-SLOT TO AUD-SLOT-O.
085600      MOVE REQ-PATIENT-NAME TO AUD-PATNAME-O.
085700      MOVE WS-RESULT-TEXT TO AUD-RESULT-O.
085800      WRITE RPT-REC FROM WS-AUDIT-LINE
085900              AFTER ADVANCING 1 LINE.
086000  319-EXIT.
086100      EXIT.
086200
086300  390-WRITE-AUDIT-REJECT.
086400      ADD 1 TO WS-REJECT-COUNT.
086500      MOVE SPACES TO WS-AUDIT-LINE.
086600      MOVE REQ-ACTION TO AUD-ACTION-O.
086700      MOVE REQ-SLOT-ID TO AUD-SLOT-O.
086800      MOVE REQ-PATIENT-NAME TO AUD-PATNAME-O.
086900      MOVE WS-REJECT-REASON TO REJ-REASON-O.
087000      WRITE RPT-REC FROM WS-AUDIT-LINE
087100              AFTER ADVANCING 1 LINE.
087200  390-EXIT.
087300      EXIT.
087400
087500* 320-PROCESS-CANCEL - REQ-PATIENT-ID CARRIES THE TOKEN ID
087600* TO CANCEL.  NOT-FOUND, ALREADY-CANCELLED AND ALREADY-
087700* COMPLETED ALL REPORT NOT CANCELLABLE (081594 RM).
087800  320-PROCESS-CANCEL.
087900      MOVE "320-PROCESS-CANCEL" TO PARA-NAME.
088000      MOVE REQ-PATIENT-ID TO WS-CURRENT-SLOT.
088100      PERFORM 321-FIND-TOKEN-BY-ID THRU 321-EXIT.
088200      IF NOT TOKEN-WAS-FOUND
088300          MOVE "NOT CANCELLABLE" TO WS-REJECT-REASON
088400          PERFORM 390-WRITE-AUDIT-REJECT THRU 390-EXIT
088500          GO TO 320-EXIT
088600      END-IF.
088700      IF WS-TOK-STAT-T(TOK-IDX) = "CANCELLED "
088800        OR WS-TOK-STAT-T(TOK-IDX) = "COMPLETED "
088900          MOVE "NOT CANCELLABLE" TO WS-REJECT-REASON
089000          PERFORM 390-WRITE-AUDIT-REJECT THRU 390-EXIT
089100          GO TO 320-EXIT
089200      END-IF.
089300      MOVE "CANCELLED " TO WS-TOK-STAT-T(TOK-IDX).
089400      MOVE WS-TOK-SLOTID-T(TOK-IDX) TO WS-CURRENT-SLOT.
089500      PERFORM 311-FIND-SLOT THRU 311-EXIT.
089600      IF SLOT-WAS-FOUND
089700        AND WS-SLOT-CURCNT-T(SLT-IDX) > 0
089800          SUBTRACT 1 FROM WS-SLOT-CURCNT-T(SLT-IDX)
089900      END-IF.
090000      ADD 1 TO WS-CANCEL-COUNT.
090100      PERFORM 317-RERANK-SLOT-QUEUE THRU 317-EXIT.
090200      PERFORM 318-RECOMPUTE-EST-TIMES THRU 318-EXIT.
090300      MOVE "CANCELLED" TO WS-RESULT-TEXT.
090400      MOVE SPACES TO WS-AUDIT-LINE.
090500      MOVE REQ-ACTION TO AUD-ACTION-O.
090600      MOVE WS-CURRENT-SLOT TO AUD-SLOT-O.
090700      MOVE REQ-PATIENT-NAME TO AUD-PATNAME-O.
090800      MOVE WS-RESULT-TEXT TO AUD-RESULT-O.
090900      WRITE RPT-REC FROM WS-AUDIT-LINE
091000              AFTER ADVANCING 1 LINE.
091100  320-EXIT.
091200      EXIT.
091300
091400* 321-FIND-TOKEN-BY-ID - LINEAR SCAN, TOKEN TABLE IS NOT
091500* KEPT IN TOKEN-ID ORDER.  WS-CURRENT-SLOT HOLDS THE ID TO
091600* FIND ON ENTRY (RE-USED AS A GENERIC KEY-IN FIELD).
091700  321-FIND-TOKEN-BY-ID.
091800      MOVE "N" TO TOKEN-FOUND-SW.
091900      PERFORM 321A-CHECK-ONE-TOKEN THRU 321A-EXIT
092000          VARYING WS-SUB-1 FROM 1 BY 1
092100          UNTIL WS-SUB-1 > WS-TOKEN-COUNT
092200              OR TOKEN-WAS-FOUND.
092300  321-EXIT.
092400      EXIT.
092500
092600  321A-CHECK-ONE-TOKEN.
092700      IF WS-TOK-ID-T(WS-SUB-1) = WS-CURRENT-SLOT
092800          SET TOK-IDX TO WS-SUB-1
092900          MOVE "Y" TO TOKEN-FOUND-SW
093000      END-IF.
093100  321A-EXIT.
093200      EXIT.
093300
093400* 330-PROCESS-STATUS-UPDATE - REQ-PATIENT-ID CARRIES THE
093500* TOKEN ID, REQ-AUX CARRIES THE NEW STATUS VALUE.
093600  330-PROCESS-STATUS-UPDATE.
093700      MOVE "330-PROCESS-STATUS-UPDATE" TO PARA-NAME.
093800      MOVE REQ-PATIENT-ID TO WS-CURRENT-SLOT.
093900      PERFORM 321-FIND-TOKEN-BY-ID THRU 321-EXIT.
094000      IF NOT TOKEN-WAS-FOUND
094100          MOVE "TOKEN NOT FOUND" TO WS-REJECT-REASON
094200          PERFORM 390-WRITE-AUDIT-REJECT THRU 390-EXIT
094300          GO TO 330-EXIT
094400      END-IF.
094500      MOVE REQ-AUX TO WS-TOK-STAT-T(TOK-IDX).
094600      MOVE "STATUS SET" TO WS-RESULT-TEXT.
094700      MOVE SPACES TO WS-AUDIT-LINE.
094800      MOVE REQ-ACTION TO AUD-ACTION-O.
094900      MOVE WS-TOK-SLOTID-T(TOK-IDX) TO AUD-SLOT-O.
095000      MOVE REQ-PATIENT-NAME TO AUD-PATNAME-O.
095100      MOVE WS-RESULT-TEXT TO AUD-RESULT-O.
095200      WRITE RPT-REC FROM WS-AUDIT-LINE
095300              AFTER ADVANCING 1 LINE.
095400  330-EXIT.
095500      EXIT.
095600
095700* 340-PROCESS-DELAY - REQ-SLOT-ID IS THE SLOT, REQ-AUX
095800* CARRIES THE DELAY MINUTES (ZERO-PADDED NUMERIC TEXT).
095900* DELAY MINUTES MUST BE GREATER THAN ZERO.
096000  340-PROCESS-DELAY.
096100      MOVE "340-PROCESS-DELAY" TO PARA-NAME.
096200      MOVE REQ-SLOT-ID TO WS-CURRENT-SLOT.
096300      PERFORM 311-FIND-SLOT THRU 311-EXIT.
096400      IF NOT SLOT-WAS-FOUND
096500          MOVE "SLOT NOT FOUND" TO WS-REJECT-REASON
096600          PERFORM 390-WRITE-AUDIT-REJECT THRU 390-EXIT
096700          GO TO 340-EXIT
096800      END-IF.
096900      MOVE REQ-AUX TO WS-AUX-ALPHA.
097000      IF WS-AUX-NUM = 0
097100          MOVE "INVALID DELAY" TO WS-REJECT-REASON
097200          PERFORM 390-WRITE-AUDIT-REJECT THRU 390-EXIT
097300          GO TO 340-EXIT
097400      END-IF.
097500      MOVE "Y" TO WS-SLOT-DELFLG-T(SLT-IDX).
097600      MOVE WS-AUX-NUM TO WS-SLOT-DELMIN-T(SLT-IDX).
097700      MOVE "DELAYED   " TO WS-SLOT-STAT-T(SLT-IDX).
097800      PERFORM 318-RECOMPUTE-EST-TIMES THRU 318-EXIT.
097900      MOVE "SLOT DELAYED" TO WS-RESULT-TEXT.
098000      MOVE SPACES TO WS-AUDIT-LINE.
098100      MOVE REQ-ACTION TO AUD-ACTION-O.
098200      MOVE WS-CURRENT-SLOT TO AUD-SLOT-O.
098300      MOVE WS-RESULT-TEXT TO AUD-RESULT-O.
098400      WRITE RPT-REC FROM WS-AUDIT-LINE
098500              AFTER ADVANCING 1 LINE.
098600  340-EXIT.
098700      EXIT.
098800
098900* 350-PROCESS-REALLOC - MOVE ALL PENDING TOKENS FROM
099000* REQ-SLOT-ID (SOURCE) TO REQ-AUX (TARGET), ALL-OR-NOTHING
099100* AGAINST THE TARGET'S AVAILABLE CAPACITY (081707 JS).
099200  350-PROCESS-REALLOC.
099300      MOVE "350-PROCESS-REALLOC" TO PARA-NAME.
099400      MOVE REQ-SLOT-ID TO WS-CURRENT-SLOT.
099500      PERFORM 311-FIND-SLOT THRU 311-EXIT.
099600      IF NOT SLOT-WAS-FOUND
099700          MOVE "SLOT NOT FOUND" TO WS-REJECT-REASON
099800          PERFORM 390-WRITE-AUDIT-REJECT THRU 390-EXIT
099900          GO TO 350-EXIT
100000      END-IF.
100100      SET WS-SUB-2 TO SLT-IDX.
100200      MOVE REQ-AUX(1:8) TO WS-TARGET-SLOT.
100300      MOVE WS-TARGET-SLOT TO WS-CURRENT-SLOT.
100400      PERFORM 311-FIND-SLOT THRU 311-EXIT.
100500      IF NOT SLOT-WAS-FOUND
100600          MOVE "SLOT NOT FOUND" TO WS-REJECT-REASON
100700          PERFORM 390-WRITE-AUDIT-REJECT THRU 390-EXIT
100800          GO TO 350-EXIT
100900      END-IF.
101000      MOVE 0 TO WS-MOVED-COUNT.
101100      PERFORM 350A-COUNT-ONE-PENDING THRU 350A-EXIT
101200          VARYING WS-SUB-1 FROM 1 BY 1
101300          UNTIL WS-SUB-1 > WS-TOKEN-COUNT.
101400      IF (WS-SLOT-MAXCAP-T(SLT-IDX) -
101500              WS-SLOT-CURCNT-T(SLT-IDX)) <
101600              WS-MOVED-COUNT
101700          MOVE "INSUFFICIENT CAPACITY" TO WS-REJECT-REASON
101800          PERFORM 390-WRITE-AUDIT-REJECT THRU 390-EXIT
101900          GO TO 350-EXIT
102000      END-IF.
102100      PERFORM 350B-MOVE-ONE-PENDING THRU 350B-EXIT
102200          VARYING WS-SUB-1 FROM 1 BY 1
102300          UNTIL WS-SUB-1 > WS-TOKEN-COUNT.
102400      SET SLT-IDX TO WS-SUB-2.
102500      IF WS-SLOT-CURCNT-T(SLT-IDX) >= WS-MOVED-COUNT
102600          SUBTRACT WS-MOVED-COUNT FROM
102700                  WS-SLOT-CURCNT-T(SLT-IDX)
102800      END-IF.
102900      MOVE WS-TARGET-SLOT TO WS-CURRENT-SLOT.
103000      PERFORM 311-FIND-SLOT THRU 311-EXIT.
103100      PERFORM 317-RERANK-SLOT-QUEUE THRU 317-EXIT.
103200      PERFORM 318-RECOMPUTE-EST-TIMES THRU 318-EXIT.
103300      MOVE WS-MOVED-COUNT TO WS-STRING-EDIT5.
103400      STRING "MOVED " DELIMITED BY SIZE
103500             WS-STRING-EDIT5 DELIMITED BY SIZE
103600             INTO WS-RESULT-TEXT.
103700      MOVE SPACES TO WS-AUDIT-LINE.
103800      MOVE REQ-ACTION TO AUD-ACTION-O.
103900      MOVE WS-TARGET-SLOT TO AUD-SLOT-O.
104000      MOVE WS-RESULT-TEXT TO AUD-RESULT-O.
104100      WRITE RPT-REC FROM WS-AUDIT-LINE
104200              AFTER ADVANCING 1 LINE.
104300  350-EXIT.
104400      EXIT.
104500
104600* 350A-COUNT-ONE-PENDING - TALLIES ONE SOURCE-SLOT PENDING
104700* TOKEN TOWARD THE ALL-OR-NOTHING CAPACITY CHECK.
104800  350A-COUNT-ONE-PENDING.
104900      SET TOK-IDX TO WS-SUB-1.
105000      IF WS-TOK-SLOTID-T(TOK-IDX) = REQ-SLOT-ID
105100        AND WS-TOK-STAT-T(TOK-IDX) = "PENDING   "
105200          ADD 1 TO WS-MOVED-COUNT
105300      END-IF.
105400  350A-EXIT.
105500      EXIT.
105600
105700* 350B-MOVE-ONE-PENDING - RE-HOMES ONE SOURCE-SLOT PENDING
105800* TOKEN ONTO THE TARGET SLOT ONCE CAPACITY IS CLEARED.
105900  350B-MOVE-ONE-PENDING.
106000      SET TOK-IDX TO WS-SUB-1.
106100      IF WS-TOK-SLOTID-T(TOK-IDX) = REQ-SLOT-ID
106200        AND WS-TOK-STAT-T(TOK-IDX) = "PENDING   "
106300          MOVE WS-TARGET-SLOT TO WS-TOK-SLOTID-T(TOK-IDX)
106400          ADD 1 TO WS-SLOT-CURCNT-T(SLT-IDX)
106500      END-IF.
106600  350B-EXIT.
106700      EXIT.
106800
106900  360-UNKNOWN-ACTION.
107000      MOVE "UNKNOWN ACTION" TO WS-REJECT-REASON.
107100      PERFORM 390-WRITE-AUDIT-REJECT THRU 390-EXIT.
107200  360-EXIT.
107300      EXIT.
107400
107500* 900-CLEANUP WRITES THE FINAL SLOT AND TOKEN MASTERS, THEN
107600* CLOSES DOWN.
107700  900-CLEANUP.
107800      MOVE "900-CLEANUP" TO PARA-NAME.
107900      PERFORM 910-SORT-TOKEN-TABLE THRU 910-EXIT.
108000      PERFORM 920-WRITE-TOKEN-FILE THRU 920-EXIT.
108100      PERFORM 930-WRITE-SLOT-OUT-FILE THRU 930-EXIT.
108200      PERFORM 850-CLOSE-FILES THRU 850-EXIT.
108300      DISPLAY "** REQUESTS READ **".
108400      DISPLAY WS-REQUEST-COUNT.
108500      DISPLAY "** TOKENS ISSUED **".
108600      DISPLAY WS-TOKEN-COUNT.
108700      DISPLAY "** REQUESTS REJECTED **".
108800      DISPLAY WS-REJECT-COUNT.
108900      DISPLAY "** TOKENS CANCELLED **".
109000      DISPLAY WS-CANCEL-COUNT.
109100      DISPLAY "******** NORMAL END OF JOB OPDALLOC ********".
109200  900-EXIT.
109300      EXIT.
109400
109500* 910-SORT-TOKEN-TABLE - FINAL BUBBLE SORT OF THE WHOLE
109600* TABLE BY SLOT ID, THEN QUEUE POSITION, FOR THE TOKEN-
109700* FILE OUTPUT ORDER REQUIRED BY THE FILES TABLE.
109800  910-SORT-TOKEN-TABLE.
109900      MOVE "910-SORT-TOKEN-TABLE" TO PARA-NAME.
110000      IF WS-TOKEN-COUNT < 2
110100          GO TO 910-EXIT
110200      END-IF.
110300      PERFORM 910B-OUTER-SORT-PASS THRU 910B-EXIT
110400          VARYING WS-SUB-1 FROM 1 BY 1
110500          UNTIL WS-SUB-1 > WS-TOKEN-COUNT.
110600  910-EXIT.
110700      EXIT.
110800
110900* 910B-OUTER-SORT-PASS - ONE OUTER BUBBLE-SORT PASS OVER
111000* THE WHOLE TOKEN TABLE FOR THE FINAL OUTPUT ORDERING.
111100  910B-OUTER-SORT-PASS.
111200      PERFORM 910A-COMPARE-SWAP THRU 910A-EXIT
111300          VARYING WS-SUB-2 FROM 1 BY 1
111400          UNTIL WS-SUB-2 > WS-TOKEN-COUNT - WS-SUB-1.
111500  910B-EXIT.
111600      EXIT.
111700
111800  910A-COMPARE-SWAP.
111900      IF WS-TOK-SLOTID-T(WS-SUB-2) >
112000              WS-TOK-SLOTID-T(WS-SUB-2 + 1)
112100        OR (WS-TOK-SLOTID-T(WS-SUB-2) =
112200              WS-TOK-SLOTID-T(WS-SUB-2 + 1)
112300        AND WS-TOK-QPOS-T(WS-SUB-2) >
112400              WS-TOK-QPOS-T(WS-SUB-2 + 1))
112500          MOVE WS-TOKEN-ENTRY(WS-SUB-2)
112600                  TO WS-TOKEN-ENTRY-HOLD
112700          MOVE WS-TOKEN-ENTRY(WS-SUB-2 + 1)
112800                  TO WS-TOKEN-ENTRY(WS-SUB-2)
112900          MOVE WS-TOKEN-ENTRY-HOLD
113000                  TO WS-TOKEN-ENTRY(WS-SUB-2 + 1)
113100      END-IF.
113200  910A-EXIT.
113300      EXIT.
113400
113500  920-WRITE-TOKEN-FILE.
113600      MOVE "920-WRITE-TOKEN-FILE" TO PARA-NAME.
113700      PERFORM 920A-WRITE-ONE-TOKEN THRU 920A-EXIT
113800          VARYING WS-SUB-1 FROM 1 BY 1
113900          UNTIL WS-SUB-1 > WS-TOKEN-COUNT.
114000  920-EXIT.
114100      EXIT.
114200
114300  920A-WRITE-ONE-TOKEN.
114400      SET TOK-IDX TO WS-SUB-1.
114500      MOVE WS-TOK-ID-T(TOK-IDX)      TO TOK-ID.
114600      MOVE WS-TOK-NUM-T(TOK-IDX)     TO TOK-NUMBER.
114700      MOVE WS-TOK-PATID-T(TOK-IDX)   TO TOK-PATIENT-ID.
114800      MOVE WS-TOK-PATNAME-T(TOK-IDX)
114900                              TO TOK-PATIENT-NAME.
115000      MOVE WS-TOK-SLOTID-T(TOK-IDX)  TO TOK-SLOT-ID.
115100      MOVE WS-TOK-TYPE-T(TOK-IDX)    TO TOK-TYPE.
115200      MOVE WS-TOK-PRI-T(TOK-IDX)     TO TOK-PRIORITY.
115300      MOVE WS-TOK-ARRSEQ-T(TOK-IDX)
115400                              TO TOK-ARRIVAL-SEQ.
115500      MOVE WS-TOK-QPOS-T(TOK-IDX)
115600                              TO TOK-QUEUE-POSITION.
115700      MOVE WS-TOK-EST-T(TOK-IDX)     TO TOK-EST-TIME.
115800      MOVE WS-TOK-STAT-T(TOK-IDX)    TO TOK-STATUS.
115900      MOVE WS-TOK-PHONE-T(TOK-IDX)   TO TOK-PHONE.
116000      WRITE TOKEN-REC.
116100  920A-EXIT.
116200      EXIT.
116300
116400  930-WRITE-SLOT-OUT-FILE.
116500      MOVE "930-WRITE-SLOT-OUT-FILE" TO PARA-NAME.
116600      PERFORM 930A-WRITE-ONE-SLOT THRU 930A-EXIT
116700          VARYING WS-SUB-1 FROM 1 BY 1
116800          UNTIL WS-SUB-1 > WS-SLOT-COUNT.
116900  930-EXIT.
117000      EXIT.
117100
117200  930A-WRITE-ONE-SLOT.
117300      SET SLT-IDX TO WS-SUB-1.
117400      MOVE WS-SLOT-ID-T(SLT-IDX)     TO SO-SLOT-ID.
117500      MOVE WS-SLOT-DOC-T(SLT-IDX)    TO SO-DOCTOR-ID.
117600      MOVE WS-SLOT-DATE-T(SLT-IDX)   TO SO-DATE.
117700      MOVE WS-SLOT-START-T(SLT-IDX)  TO SO-START-TIME.
117800      MOVE WS-SLOT-END-T(SLT-IDX)    TO SO-END-TIME.
117900      MOVE WS-SLOT-MAXCAP-T(SLT-IDX) TO SO-MAX-CAPACITY.
118000      MOVE WS-SLOT-CURCNT-T(SLT-IDX)
118100                              TO SO-CURRENT-COUNT.
118200      MOVE WS-SLOT-DELFLG-T(SLT-IDX) TO SO-DELAYED-FLAG.
118300      MOVE WS-SLOT-DELMIN-T(SLT-IDX)
118400                              TO SO-DELAY-MINUTES.
118500      MOVE WS-SLOT-STAT-T(SLT-IDX)   TO SO-STATUS.
118600      WRITE SLOT-OUT-REC.
118700  930A-EXIT.
118800      EXIT.
118900
119000  800-OPEN-FILES.
119100      MOVE "800-OPEN-FILES" TO PARA-NAME.
119200      OPEN INPUT DOCTOR-FILE, SLOT-FILE, REQUEST-FILE.
119300      OPEN OUTPUT TOKEN-FILE, SLOT-OUT-FILE, REPORT-FILE.
119400  800-EXIT.
119500      EXIT.
119600
119700  850-CLOSE-FILES.
119800      MOVE "850-CLOSE-FILES" TO PARA-NAME.
119900      CLOSE DOCTOR-FILE, SLOT-FILE, REQUEST-FILE,
120000            TOKEN-FILE, SLOT-OUT-FILE, REPORT-FILE.
120100  850-EXIT.
120200      EXIT.
120300
120400  900-READ-REQUEST.
120500      READ REQUEST-FILE
120600          AT END
120700              MOVE "N" TO MORE-DATA-SW
120800              GO TO 900-READ-EXIT
120900      END-READ.
121000  900-READ-EXIT.
121100      EXIT.
121200
121300  1000-ABEND-RTN.
121400      MOVE PARA-NAME TO ABEND-PARA-O.
121500      WRITE RPT-REC FROM ABEND-REC
121600              AFTER ADVANCING 1 LINE.
121700      PERFORM 850-CLOSE-FILES THRU 850-EXIT.
121800      DISPLAY "*** ABNORMAL END OF JOB - OPDALLOC ***"
121900              UPON CONSOLE.
122000      DIVIDE ZERO-VAL INTO ONE-VAL.
