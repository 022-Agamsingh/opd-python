000100*****************************************************************
000200* SLOTREC  --  OPD CONSULTATION SLOT RECORD
000300*
000400* ONE ENTRY PER DOCTOR/DATE/START-TIME CONSULTATION SLOT.  A
000500* SLOT HOLDS A FIXED NUMBER OF TOKENS (SLOT-MAX-CAPACITY) UNTIL
000600* AN EMERGENCY ALLOCATION PERMANENTLY STRETCHES IT BY ONE.
000700* AVAILABLE CAPACITY = SLOT-MAX-CAPACITY - SLOT-CURRENT-COUNT,
000800* NEVER SHOWN NEGATIVE ON THE STATISTICS REPORT.
000900* 56-BYTE FIXED WIRE FORMAT -- SEE DOCTREC REMARKS ON FILLER.
001000*****************************************************************
001100  01  SLOT-REC.
001200      05  SLOT-ID                     PIC X(08).
001300      05  SLOT-DOCTOR-ID              PIC X(08).
001400      05  SLOT-DATE                   PIC X(10).
001500      05  SLOT-START-TIME             PIC X(05).
001600      05  SLOT-END-TIME               PIC X(05).
001700      05  SLOT-MAX-CAPACITY           PIC 9(03).
001800      05  SLOT-CURRENT-COUNT          PIC 9(03).
001900      05  SLOT-DELAYED-FLAG           PIC X(01).
002000          88  SLOT-IS-DELAYED             VALUE "Y".
002100          88  SLOT-NOT-DELAYED            VALUE "N".
002200      05  SLOT-DELAY-MINUTES          PIC 9(03).
002300      05  SLOT-STATUS                 PIC X(10).
002400          88  SLOT-STAT-ACTIVE
002500                      VALUE "ACTIVE    ".
002600          88  SLOT-STAT-DELAYED
002700                      VALUE "DELAYED   ".
002800          88  SLOT-STAT-CANCELLED
002900                      VALUE "CANCELLED ".
003000          88  SLOT-STAT-COMPLETED
003100                      VALUE "COMPLETED ".
003200**                                 RECORD LENGTH ......... 56
