000100  IDENTIFICATION DIVISION.
000200*****************************************************************
000300  PROGRAM-ID.  OPDRPT.
000400  AUTHOR. JON SAYLES.
000500  INSTALLATION. COBOL DEVELOPMENT CENTER.
000600  DATE-WRITTEN. 03/09/89.
000700  DATE-COMPILED. 03/09/89.
000800  SECURITY. NON-CONFIDENTIAL.
000900
001000**REMARKS.
001100**
001200**      SECOND JOB STEP OF THE DAILY OUT-PATIENT TOKEN RUN.
001300**      RELOADS THE DOCTOR, TOKEN AND SLOT MASTERS WRITTEN BY
001400**      OPDALLOC AND APPENDS THE QUEUE-LISTING AND STATISTICS
001500**      SECTIONS TO THE FOOT OF THE SAME PRINT FILE OPDALLOC
001600**      OPENED.  MAKES A FIRST PASS OVER REPORT-FILE, STILL IN
001700**      INPUT MODE, TO COUNT THE REJECT LINES OPDALLOC WROTE,
001800**      THEN CLOSES AND RE-OPENS IT EXTEND TO APPEND.
001900**
002000**      INPUT FILES         -  DOCTOR-FILE, TOKEN-FILE,
002100**                              SLOT-OUT-FILE, REPORT-FILE (READ
002200**                              PASS ONLY, FOR THE REJECT COUNT)
002300**      OUTPUT FILES        -  REPORT-FILE (RE-OPENED EXTEND,
002400**                              SECTIONS 2 AND 3)
002500**      PRIOR JOB STEP      -  OPDALLOC
002600**
002700**---------------------------------------------------------------
002800** CHANGE LOG
002900**---------------------------------------------------------------
003000** 030989 JS  ORIGINAL PROGRAM FOR THE OPD TOKEN PROJECT - SPLIT
003100**            OUT OF OPDALLOC SO THE ALLOCATION RUN IS NOT HELD
003200**            UP WAITING ON THE PRINT STEP.
003300** 091190 JS  QUEUE LISTING SECTION RE-ORDERED SLOT-WITHIN-
003400**            DOCTOR INSTEAD OF RAW SLOT-ID SEQUENCE, PER OPD
003500**            SCHEDULING REQUEST.  CR 1071.
003600** 062293 TGD PER-SLOT STATUS BREAKDOWN ADDED TO THE STATISTICS
003700**            SECTION - SCHEDULING WANTED TO SEE NO-SHOWS
003800**            SEPARATELY FROM CANCELLATIONS.  CR 1140.
003900** 121598 AK  Y2K REVIEW - SLOT-DATE IS AN 8-CHAR STRING KEY,
004000**            NOT COMPARED AS A DATE.  NO CHANGE REQUIRED.  CR
004100**            1876.
004200** 040111 TGD RUN-TOTALS SECTION NOW SHOWS REQUESTS REJECTED,
004300**            RE-DERIVED FROM THE RUN-AUDIT SECTION OPDALLOC
004400**            ALREADY WROTE, FOR THE STAFFING REVIEW COMMITTEE.
004500**            CR 2401.
004600** 081707 JS  DOCTOR TABLE TRIMMED TO ID AND NAME ONLY - THIS
004700**            STEP DOES NOT NEED SPECIALIZATION OR OPD DAYS.
004800**            CR 2288.
004900** 021314 RM  IN-LINE PERFORM VARYING LOOPS PULLED OUT TO THEIR
005000**            OWN PARAGRAPHS PER SHOP STANDARDS REVIEW.  ALSO
005100**            ADDED A WAIT COLUMN TO THE QUEUE LISTING DETAIL
005200**            LINE, ESTIMATED VIA OPDQWAIT'S CALC-WAIT FUNCTION
005300**            (SEE 545-CALC-ONE-WAIT) - REQUESTED BY OPD
005400**            SCHEDULING SO THE LISTING SHOWS THE SAME WAIT
005500**            FIGURE THE ALLOCATION RUN USES.  CR 2477.
005600**---------------------------------------------------------------
005700
005800  ENVIRONMENT DIVISION.
005900  CONFIGURATION SECTION.
006000  SOURCE-COMPUTER. IBM-390.
006100  OBJECT-COMPUTER. IBM-390.
006200  SPECIAL-NAMES.
006300      C01 IS TOP-OF-FORM
006400      UPSI-0 ON STATUS IS OPD-TEST-RUN
006500             OFF STATUS IS OPD-PRODUCTION-RUN.
006600
006700  INPUT-OUTPUT SECTION.
006800  FILE-CONTROL.
006900      SELECT DOCTOR-FILE
007000      ASSIGN TO UT-S-DOCTOR
007100        ACCESS MODE IS SEQUENTIAL
007200        FILE STATUS IS OFCODE.
007300
007400      SELECT TOKEN-FILE
007500      ASSIGN TO UT-S-TOKNOUT
007600        ACCESS MODE IS SEQUENTIAL
007700        FILE STATUS IS OFCODE.
007800
007900      SELECT SLOT-OUT-FILE
008000      ASSIGN TO UT-S-SLOTOUT
008100        ACCESS MODE IS SEQUENTIAL
008200        FILE STATUS IS OFCODE.
008300
008400      SELECT REPORT-FILE
008500      ASSIGN TO UT-S-REPORT
008600        ACCESS MODE IS SEQUENTIAL
008700        FILE STATUS IS OFCODE.
008800
008900  DATA DIVISION.
009000  FILE SECTION.
009100
009200* 79-BYTE FIXED FORMAT - SAME FEED OPDALLOC READ AT THE TOP
009300* OF THE RUN.  RE-READ HERE ONLY FOR ID AND NAME.
009400  FD  DOCTOR-FILE
009500      RECORDING MODE IS F
009600      LABEL RECORDS ARE STANDARD
009700      RECORD CONTAINS 79 CHARACTERS
009800      BLOCK CONTAINS 0 RECORDS
009900      DATA RECORD IS DOCTOR-REC.
010000  COPY DOCTREC.
010100
010200* 118-BYTE TOKEN MASTER WRITTEN BY OPDALLOC 920-WRITE-TOKEN-
010300* FILE - ALREADY SORTED BY SLOT ID, THEN QUEUE POSITION.
010400  FD  TOKEN-FILE
010500      RECORDING MODE IS F
010600      LABEL RECORDS ARE STANDARD
010700      RECORD CONTAINS 118 CHARACTERS
010800      BLOCK CONTAINS 0 RECORDS
010900      DATA RECORD IS TOKEN-REC.
011000  COPY TOKNREC.
011100
011200* 56-BYTE FINAL SLOT STATES WRITTEN BY OPDALLOC 930-WRITE-
011300* SLOT-OUT-FILE.  SAME SO- LAYOUT USED ON THE WRITE SIDE.
011400  FD  SLOT-OUT-FILE
011500      RECORDING MODE IS F
011600      LABEL RECORDS ARE STANDARD
011700      RECORD CONTAINS 56 CHARACTERS
011800      BLOCK CONTAINS 0 RECORDS
011900      DATA RECORD IS SLOT-OUT-REC.
012000  01  SLOT-OUT-REC.
012100      05  SO-SLOT-ID                  PIC X(08).
012200      05  SO-DOCTOR-ID                PIC X(08).
012300      05  SO-DATE                     PIC X(10).
012400      05  SO-START-TIME               PIC X(05).
012500      05  SO-END-TIME                 PIC X(05).
012600      05  SO-MAX-CAPACITY             PIC 9(03).
012700      05  SO-CURRENT-COUNT            PIC 9(03).
012800      05  SO-DELAYED-FLAG             PIC X(01).
012900      05  SO-DELAY-MINUTES            PIC 9(03).
013000      05  SO-STATUS                   PIC X(10).
013100
013200* 132-COLUMN PRINT FILE - OPDALLOC OWNED IT FIRST.  READ HERE
013300* ONLY TO COUNT SECTION-1 REJECT LINES, THEN RE-OPENED EXTEND
013400* TO APPEND SECTIONS 2 AND 3 (900-CLEANUP CLOSES IT FOR GOOD).
013500  FD  REPORT-FILE
013600      RECORDING MODE IS F
013700      LABEL RECORDS ARE STANDARD
013800      RECORD CONTAINS 132 CHARACTERS
013900      BLOCK CONTAINS 0 RECORDS
014000      DATA RECORD IS RPT-REC.
014100  01  RPT-REC                        PIC X(132).
014200
014300  WORKING-STORAGE SECTION.
014400
014500  01  FILE-STATUS-CODES.
014600      05  OFCODE                  PIC X(2).
014700          88 CODE-WRITE               VALUE SPACES.
014800
014900* DOCTOR NAME LOOK-UP TABLE - ID AND NAME ONLY, THIS STEP
015000* HAS NO NEED OF SPECIALIZATION OR OPD DAYS (081707 JS).
015100  01  WS-DOCTOR-TABLE.
015200      05  WS-DOCTOR-ENTRY OCCURS 50 TIMES
015300              ASCENDING KEY IS WS-DOC-ID-T
015400              INDEXED BY DOC-IDX.
015500          10  WS-DOC-ID-T          PIC X(08).
015600          10  WS-DOC-NAME-T        PIC X(30).
015700          10  FILLER               PIC X(02).
015800
015900* TOKEN TABLE RELOADED FROM TOKEN-FILE - ARRIVES ALREADY IN
016000* SLOT-ID, QUEUE-POSITION SEQUENCE FROM OPDALLOC 910-SORT-
016100* TOKEN-TABLE, SO IT IS NOT RE-SORTED HERE.
016200  01  WS-TOKEN-TABLE.
016300      05  WS-TOKEN-ENTRY OCCURS 1000 TIMES
016400              INDEXED BY TOK-IDX.
016500          10  WS-TOK-ID-T          PIC X(08).
016600          10  WS-TOK-NUM-T         PIC X(04).
016700          10  WS-TOK-PATID-T       PIC X(16).
016800          10  WS-TOK-PATNAME-T     PIC X(30).
016900          10  WS-TOK-SLOTID-T      PIC X(08).
017000          10  WS-TOK-TYPE-T        PIC X(10).
017100          10  WS-TOK-EST-T         PIC X(05).
017200          10  WS-TOK-STAT-T        PIC X(10).
017300
017400* SLOT TABLE RELOADED FROM SLOT-OUT-FILE (SLOT-ID SEQUENCE)
017500* AND RE-SORTED DOCTOR-WITHIN-SLOT BY 160-SORT-SLOT-TABLE FOR
017600* THE SLOT-WITHIN-DOCTOR CONTROL BREAK (091190 JS).
017700  01  WS-SLOT-TABLE.
017800      05  WS-SLOT-ENTRY OCCURS 300 TIMES
017900              INDEXED BY SLT-IDX.
018000          10  WS-SLOT-ID-T         PIC X(08).
018100          10  WS-SLOT-DOC-T        PIC X(08).
018200          10  WS-SLOT-DATE-T       PIC X(10).
018300          10  WS-SLOT-START-T      PIC X(05).
018400          10  WS-SLOT-END-T        PIC X(05).
018500          10  WS-SLOT-MAXCAP-T     PIC 9(03) COMP.
018600          10  WS-SLOT-CURCNT-T     PIC 9(03) COMP.
018700          10  WS-SLOT-DELFLG-T     PIC X(01).
018800              88 SLOT-IS-DELAYED-NOW    VALUE "Y".
018900          10  WS-SLOT-DELMIN-T     PIC 9(03) COMP.
019000          10  WS-SLOT-STAT-T       PIC X(10).
019100
019200* HOLD AREA FOR THE 160A BUBBLE-SORT SWAP - SAME LAYOUT AS
019300* ONE WS-SLOT-ENTRY ROW, MOVED AS A GROUP.
019400  01  WS-SLOT-ENTRY-HOLD.
019500      05  FILLER                  PIC X(08).
019600      05  FILLER                  PIC X(08).
019700      05  FILLER                  PIC X(10).
019800      05  FILLER                  PIC X(05).
019900      05  FILLER                  PIC X(05).
020000      05  FILLER                  PIC 9(03) COMP.
020100      05  FILLER                  PIC 9(03) COMP.
020200      05  FILLER                  PIC X(01).
020300      05  FILLER                  PIC 9(03) COMP.
020400      05  FILLER                  PIC X(10).
020500
020600* PER-TYPE TALLY TABLE FOR THE STATISTICS SECTION - FIVE
020700* TOKEN TYPES, WALKIN/EMERGENCY/PRIORITY/FOLLOWUP CARRY THE
020800* REQUEST-SIDE ACTION WORD, ONLINE COVERS A BOOK REQUEST.
020900  01  WS-TYPE-COUNT-TABLE.
021000      05  WS-TYPE-ENTRY OCCURS 5 TIMES
021100              INDEXED BY TYP-IDX.
021200          10  WS-TYPE-NAME-T       PIC X(10).
021300          10  WS-TYPE-COUNT-T      PIC 9(05) COMP.
021400
021500* STATUS-NAME LITERAL LIST, REDEFINED AS A SEARCHABLE TABLE -
021600* 620-COUNT-SLOT-TOKENS TALLIES ONE SLOT'S TOKENS BY STATUS
021700* AGAINST THIS LIST (062293 TGD).
021800  01  WS-STATUS-NAME-LIST.
021900      05  FILLER  PIC X(10) VALUE "PENDING   ".
022000      05  FILLER  PIC X(10) VALUE "CHECKED-IN".
022100      05  FILLER  PIC X(10) VALUE "CONSULTING".
022200      05  FILLER  PIC X(10) VALUE "COMPLETED ".
022300      05  FILLER  PIC X(10) VALUE "CANCELLED ".
022400      05  FILLER  PIC X(10) VALUE "NO-SHOW   ".
022500  01  WS-STATUS-COUNT-TABLE REDEFINES WS-STATUS-NAME-LIST.
022600      05  WS-STATUS-ENTRY OCCURS 6 TIMES
022700              INDEXED BY STA-IDX.
022800          10  WS-STATUS-NAME-T     PIC X(10).
022900
023000* THE REDEFINES ABOVE ONLY CARRIES THE NAME - COUNTS LIVE IN
023100* A PARALLEL WORKING TABLE CLEARED BEFORE EACH SLOT.
023200  01  WS-STATUS-WORK-COUNTS.
023300      05  WS-STATUS-WORK-CNT OCCURS 6 TIMES
023400              PIC 9(05) COMP.
023500
023600* REJECT-REASON LITERAL LIST, REDEFINED AS A SEARCHABLE TABLE
023700* - 170-COUNT-REJECTS-FROM-REPORT MATCHES EVERY SECTION-1
023800* AUDIT LINE'S RESULT COLUMN AGAINST THIS LIST TO SEE IF THE
023900* LINE WAS A REJECT (040111 TGD).
024000  01  WS-REJECT-REASON-LIST.
024100      05  FILLER  PIC X(30) VALUE "UNKNOWN DOCTOR".
024200      05  FILLER  PIC X(30) VALUE "BAD CAPACITY".
024300      05  FILLER  PIC X(30) VALUE "BAD TIME RANGE".
024400      05  FILLER  PIC X(30) VALUE "DUPLICATE".
024500      05  FILLER  PIC X(30) VALUE "SLOT NOT FOUND".
024600      05  FILLER  PIC X(30) VALUE "SLOT FULL".
024700      05  FILLER  PIC X(30) VALUE "NOT CANCELLABLE".
024800      05  FILLER  PIC X(30) VALUE "TOKEN NOT FOUND".
024900      05  FILLER  PIC X(30) VALUE "INVALID DELAY".
025000      05  FILLER  PIC X(30) VALUE "INSUFFICIENT CAPACITY".
025100      05  FILLER  PIC X(30) VALUE "UNKNOWN ACTION".
025200  01  WS-REJECT-REASON-TABLE REDEFINES
025300              WS-REJECT-REASON-LIST.
025400      05  WS-REJECT-REASON-ENTRY OCCURS 11 TIMES
025500              INDEXED BY RSN-IDX
025600                          PIC X(30).
025700
025800* CONTROL-BREAK KEY WORK AREA - CURRENT AND PRIOR SLOT'S
025900* DOCTOR-ID + SLOT-ID HELD AS ONE COMPARABLE GROUP.
026000  01  WS-BREAK-KEY-ALPHA               PIC X(16) VALUE SPACES.
026100  01  WS-BREAK-KEY REDEFINES WS-BREAK-KEY-ALPHA.
026200      05  WS-BREAK-DOC                PIC X(08).
026300      05  WS-BREAK-SLOT               PIC X(08).
026400
026500  01  WS-COUNTERS-AND-ACCUM.
026600      05  WS-DOCTOR-COUNT         PIC 9(05) COMP.
026700      05  WS-TOKEN-COUNT          PIC 9(05) COMP.
026800      05  WS-SLOT-COUNT           PIC 9(05) COMP.
026900      05  WS-CANCEL-COUNT         PIC 9(05) COMP.
027000      05  WS-REJECT-COUNT         PIC 9(05) COMP.
027100      05  WS-ACTIVE-COUNT         PIC 9(05) COMP.
027200      05  WS-AVAIL-CAP            PIC S9(05) COMP.
027300      05  WS-SUB-1                PIC 9(05) COMP.
027400      05  WS-SUB-2                PIC 9(05) COMP.
027500
027600* DISPLAY-USAGE EDIT FIELDS FOR THE PRINT LINES BELOW - THE
027700* TABLE COUNTERS ABOVE ARE ALL COMP AND MAY NOT BE MOVED
027800* DIRECTLY INTO A ZZ9-EDITED PRINT FIELD ON EVERY COMPILER,
027900* SO EACH IS EDITED THROUGH ONE OF THESE FIRST.
028000  01  WS-CUR-DOC-NAME                 PIC X(30).
028100  01  WS-CAP-EDIT                     PIC ZZ9.
028200  01  WS-USED-EDIT                    PIC ZZ9.
028300  01  WS-AVAIL-EDIT                   PIC ZZ9.
028400  01  WS-CNT-EDIT                     PIC ZZ9.
028500  01  WS-POS-EDIT                     PIC ZZ9.
028600
028700  01  FLAGS-AND-SWITCHES.
028800      05  MORE-DOCTOR-SW          PIC X(01) VALUE "Y".
028900          88 NO-MORE-DOCTORS          VALUE "N".
029000      05  MORE-TOKEN-SW           PIC X(01) VALUE "Y".
029100          88 NO-MORE-TOKENS           VALUE "N".
029200      05  MORE-SLOT-SW            PIC X(01) VALUE "Y".
029300          88 NO-MORE-SLOTS            VALUE "N".
029400      05  MORE-RPTLINE-SW         PIC X(01) VALUE "Y".
029500          88 NO-MORE-RPTLINES         VALUE "N".
029600      05  FULL-SW                 PIC X(01) VALUE "N".
029700          88 SLOT-IS-FULL             VALUE "Y".
029800      05  DOCTOR-FOUND-SW         PIC X(01) VALUE "N".
029900          88 DOCTOR-WAS-FOUND          VALUE "Y".
030000
030100  01  WS-QUEUE-HDR-1.
030200      05  FILLER                  PIC X(40) VALUE
030300              "OPD TOKEN ALLOCATION - QUEUE LISTING".
030400      05  FILLER                  PIC X(92) VALUE SPACES.
030500  01  WS-QUEUE-HDR-2.
030600      05  FILLER            PIC X(06) VALUE "POS".
030700      05  FILLER            PIC X(02) VALUE SPACES.
030800      05  FILLER            PIC X(06) VALUE "TOKEN".
030900      05  FILLER            PIC X(02) VALUE SPACES.
031000      05  FILLER            PIC X(30) VALUE "PATIENT".
031100      05  FILLER            PIC X(02) VALUE SPACES.
031200      05  FILLER            PIC X(10) VALUE "TYPE".
031300      05  FILLER            PIC X(02) VALUE SPACES.
031400      05  FILLER            PIC X(06) VALUE "EST".
031500      05  FILLER            PIC X(02) VALUE SPACES.
031600      05  FILLER            PIC X(10) VALUE "STATUS".
031700      05  FILLER            PIC X(02) VALUE SPACES.
031800      05  FILLER            PIC X(06) VALUE "WAIT".
031900      05  FILLER            PIC X(46) VALUE SPACES.
032000
032100  01  WS-DOCTOR-BREAK-LINE.
032200      05  FILLER            PIC X(08) VALUE "DOCTOR: ".
032300      05  DBL-DOC-O         PIC X(08).
032400      05  FILLER            PIC X(02) VALUE SPACES.
032500      05  DBL-NAME-O        PIC X(30).
032600      05  FILLER            PIC X(84) VALUE SPACES.
032700
032800  01  WS-SLOT-HDR-LINE.
032900      05  FILLER            PIC X(06) VALUE "SLOT".
033000      05  SHL-SLOT-O        PIC X(08).
033100      05  FILLER            PIC X(02) VALUE SPACES.
033200      05  FILLER            PIC X(04) VALUE "DOC".
033300      05  SHL-DOC-O         PIC X(30).
033400      05  FILLER            PIC X(02) VALUE SPACES.
033500      05  FILLER            PIC X(06) VALUE "DATE".
033600      05  SHL-DATE-O        PIC X(10).
033700      05  FILLER            PIC X(02) VALUE SPACES.
033800      05  SHL-START-O       PIC X(05).
033900      05  FILLER            PIC X(01) VALUE "-".
034000      05  SHL-END-O         PIC X(05).
034100      05  FILLER            PIC X(02) VALUE SPACES.
034200      05  SHL-DELAY-O       PIC X(20).
034300      05  FILLER            PIC X(29) VALUE SPACES.
034400
034500* QDL-WAIT-O IS THE ESTIMATED QUEUE WAIT IN MINUTES FOR THIS
034600* TOKEN'S POSITION, FROM OPDQWAIT'S CALC-WAIT FUNCTION (SEE
034700* 545-CALC-ONE-WAIT) - REQUESTED BY OPD SCHEDULING FOR THE
034800* QUEUE LISTING (021314 RM, CR 2477).
034900  01  WS-QUEUE-DETAIL-LINE.
035000      05  QDL-POS-O         PIC ZZ9.
035100      05  FILLER            PIC X(05) VALUE SPACES.
035200      05  QDL-TOKNUM-O      PIC X(04).
035300      05  FILLER            PIC X(04) VALUE SPACES.
035400      05  QDL-PATNAME-O     PIC X(30).
035500      05  FILLER            PIC X(02) VALUE SPACES.
035600      05  QDL-TYPE-O        PIC X(10).
035700      05  FILLER            PIC X(02) VALUE SPACES.
035800      05  QDL-EST-O         PIC X(05).
035900      05  FILLER            PIC X(03) VALUE SPACES.
036000      05  QDL-STAT-O        PIC X(10).
036100      05  FILLER            PIC X(02) VALUE SPACES.
036200      05  QDL-WAIT-O        PIC ZZ9.
036300      05  FILLER            PIC X(49) VALUE SPACES.
036400
036500  01  WS-SLOT-FOOTER-LINE.
036600      05  FILLER            PIC X(20) VALUE
036700              "ACTIVE TOKENS.....".
036800      05  SFL-ACTIVE-O      PIC ZZ9.
036900      05  FILLER            PIC X(109) VALUE SPACES.
037000
037100  01  WS-STATS-HDR-1.
037200      05  FILLER                  PIC X(40) VALUE
037300              "OPD TOKEN ALLOCATION - STATISTICS".
037400      05  FILLER                  PIC X(92) VALUE SPACES.
037500
037600  01  WS-STATS-HDR-2.
037700      05  FILLER            PIC X(08) VALUE "SLOT".
037800      05  FILLER            PIC X(04) VALUE "MAX".
037900      05  FILLER            PIC X(04) VALUE "USED".
038000      05  FILLER            PIC X(06) VALUE "AVAIL".
038100      05  FILLER            PIC X(06) VALUE "FULL".
038200      05  FILLER            PIC X(08) VALUE "DELAYED".
038300      05  FILLER            PIC X(96) VALUE SPACES.
038400
038500  01  WS-STATS-SLOT-LINE.
038600      05  SSL-SLOT-O        PIC X(08).
038700      05  FILLER            PIC X(02) VALUE SPACES.
038800      05  SSL-MAX-O         PIC ZZ9.
038900      05  FILLER            PIC X(02) VALUE SPACES.
039000      05  SSL-USED-O        PIC ZZ9.
039100      05  FILLER            PIC X(02) VALUE SPACES.
039200      05  SSL-AVAIL-O       PIC ZZ9.
039300      05  FILLER            PIC X(03) VALUE SPACES.
039400      05  SSL-FULL-O        PIC X(01).
039500      05  FILLER            PIC X(03) VALUE SPACES.
039600      05  SSL-DELAY-O       PIC X(03).
039700      05  FILLER            PIC X(99) VALUE SPACES.
039800
039900  01  WS-STATS-STATUS-LINE.
040000      05  FILLER            PIC X(10) VALUE SPACES.
040100      05  FILLER            PIC X(14) VALUE
040200              "  BY STATUS: ".
040300      05  SSL-STATNAME-O    PIC X(10) OCCURS 6 TIMES.
040400      05  FILLER            PIC X(48) VALUE SPACES.
040500
040600  01  WS-STATS-COUNT-LINE.
040700      05  FILLER            PIC X(24) VALUE SPACES.
040800      05  SSL-STATCNT-O     PIC ZZ9   OCCURS 6 TIMES.
040900      05  FILLER            PIC X(90) VALUE SPACES.
041000
041100  01  WS-TYPE-TOTALS-LINE.
041200      05  TTL-TYPE-O        PIC X(10).
041300      05  FILLER            PIC X(04) VALUE SPACES.
041400      05  FILLER            PIC X(18) VALUE
041500              "TOKENS ISSUED....".
041600      05  TTL-COUNT-O       PIC ZZ9.
041700      05  FILLER            PIC X(97) VALUE SPACES.
041800
041900  01  WS-GRAND-TOTAL-LINE.
042000      05  FILLER            PIC X(14) VALUE
042100              "GRAND TOTAL..".
042200      05  GTL-COUNT-O       PIC ZZ9.
042300      05  FILLER            PIC X(115) VALUE SPACES.
042400
042500  01  WS-RUN-TOTALS-LINE.
042600      05  FILLER            PIC X(22) VALUE SPACES.
042700      05  RTL-LABEL-O       PIC X(20).
042800      05  FILLER            PIC X(02) VALUE SPACES.
042900      05  RTL-COUNT-O       PIC ZZZ9.
043000      05  FILLER            PIC X(84) VALUE SPACES.
043100
043200  01  WS-BLANK-LINE.
043300      05  FILLER                  PIC X(132) VALUE SPACES.
043400
043500* AUDIT LINE LAYOUT, READ SIDE - SAME 132-BYTE SHAPE OPDALLOC
043600* WROTE IN 319/390-WRITE-AUDIT-xxxx.  THE RESULT COLUMN IS
043700* WHERE A REJECTION REASON WOULD APPEAR, IF THIS LINE IS ONE.
043800  01  WS-AUDIT-LINE-IN.
043900      05  AUD-ACTION-I            PIC X(10).
044000      05  FILLER                  PIC X(02).
044100      05  AUD-SLOT-I              PIC X(08).
044200      05  FILLER                  PIC X(02).
044300      05  AUD-PATNAME-I           PIC X(30).
044400      05  FILLER                  PIC X(02).
044500      05  AUD-RESULT-I            PIC X(30).
044600      05  FILLER                  PIC X(48).
044700
044800* LINKAGE-IMAGE PARAMETER GROUP FOR CALLING OPDQWAIT'S
044900* CALC-WAIT FUNCTION FOR THE QUEUE-LISTING WAIT COLUMN
045000* (021314 RM, CR 2477).
045100  01  WS-QWAIT-PARM.
045200      05  WS-QWAIT-FUNCTION-CD    PIC X(01).
045300      05  WS-QWAIT-TIME-IN        PIC X(05).
045400      05  WS-QWAIT-TIME-IN-2      PIC X(05).
045500      05  WS-QWAIT-MINUTES-IN     PIC S9(05).
045600      05  WS-QWAIT-POSITION-IN    PIC 9(03).
045700      05  WS-QWAIT-TIME-OUT       PIC X(05).
045800      05  WS-QWAIT-WAIT-OUT       PIC 9(05).
045900      05  WS-QWAIT-VALID-SW       PIC X(01).
046000          88  WS-QWAIT-IS-VALID       VALUE "Y".
046100          88  WS-QWAIT-NOT-VALID      VALUE "N".
046200      05  WS-QWAIT-RETURN-CD      PIC S9(04) COMP.
046300
046400  COPY ABENDREC.
046500
046600  PROCEDURE DIVISION.
046700      PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
046800      PERFORM 500-QUEUE-LIST-SECTION THRU 500-EXIT.
046900      PERFORM 600-SLOT-STATS-SECTION THRU 600-EXIT.
047000      PERFORM 700-TYPE-TOTALS-SECTION THRU 700-EXIT.
047100      PERFORM 750-RUN-TOTALS-SECTION THRU 750-EXIT.
047200      PERFORM 900-CLEANUP THRU 900-EXIT.
047300      MOVE +0 TO RETURN-CODE.
047400      GOBACK.
047500
047600* 000-HOUSEKEEPING RELOADS THE THREE MASTERS OPDALLOC WROTE,
047700* SORTS THE SLOT TABLE DOCTOR-WITHIN-SLOT FOR THE CONTROL
047800* BREAK, THEN MAKES THE READ PASS OVER REPORT-FILE TO COUNT
047900* ITS REJECT LINES BEFORE RE-OPENING IT EXTEND.
048000  000-HOUSEKEEPING.
048100      MOVE "000-HOUSEKEEPING" TO PARA-NAME.
048200      DISPLAY "******** BEGIN JOB OPDRPT ********".
048300      INITIALIZE WS-COUNTERS-AND-ACCUM, WS-TYPE-COUNT-TABLE.
048400      PERFORM 800-OPEN-INPUT-FILES THRU 800-EXIT.
048500      PERFORM 050-LOAD-DOCTOR-TABLE THRU 050-EXIT.
048600      IF WS-DOCTOR-COUNT = 0
048700          MOVE "EMPTY DOCTOR FILE" TO ABEND-REASON
048800          GO TO 1000-ABEND-RTN
048900      END-IF.
049000      PERFORM 100-LOAD-TOKEN-TABLE THRU 100-EXIT.
049100      PERFORM 150-LOAD-SLOT-TABLE THRU 150-EXIT.
049200      IF WS-SLOT-COUNT = 0
049300          MOVE "EMPTY SLOT-OUT FILE" TO ABEND-REASON
049400          GO TO 1000-ABEND-RTN
049500      END-IF.
049600      PERFORM 160-SORT-SLOT-TABLE THRU 160-EXIT.
049700      PERFORM 170-COUNT-REJECTS-FROM-REPORT THRU 170-EXIT.
049800      PERFORM 850-CLOSE-INPUT-FILES THRU 850-EXIT.
049900      PERFORM 860-OPEN-REPORT-EXTEND THRU 860-EXIT.
050000  000-EXIT.
050100      EXIT.
050200
050300  050-LOAD-DOCTOR-TABLE.
050400      MOVE "050-LOAD-DOCTOR-TABLE" TO PARA-NAME.
050500      MOVE "Y" TO MORE-DOCTOR-SW.
050600      PERFORM 060-READ-DOCTOR-REC THRU 060-EXIT
050700              UNTIL NO-MORE-DOCTORS.
050800  050-EXIT.
050900      EXIT.
051000
051100  060-READ-DOCTOR-REC.
051200      READ DOCTOR-FILE
051300          AT END
051400              MOVE "N" TO MORE-DOCTOR-SW
051500              GO TO 060-EXIT
051600      END-READ.
051700      ADD 1 TO WS-DOCTOR-COUNT.
051800      SET DOC-IDX TO WS-DOCTOR-COUNT.
051900      MOVE DOC-ID   TO WS-DOC-ID-T(DOC-IDX).
052000      MOVE DOC-NAME TO WS-DOC-NAME-T(DOC-IDX).
052100  060-EXIT.
052200      EXIT.
052300
052400* 100-LOAD-TOKEN-TABLE - THE CANCELLED-TOKEN COUNT FOR THE
052500* RUN-TOTALS SECTION IS TALLIED HERE AS EACH ROW IS READ.
052600  100-LOAD-TOKEN-TABLE.
052700      MOVE "100-LOAD-TOKEN-TABLE" TO PARA-NAME.
052800      MOVE "Y" TO MORE-TOKEN-SW.
052900      PERFORM 110-READ-TOKEN-REC THRU 110-EXIT
053000              UNTIL NO-MORE-TOKENS.
053100  100-EXIT.
053200      EXIT.
053300
053400  110-READ-TOKEN-REC.
053500      READ TOKEN-FILE
053600          AT END
053700              MOVE "N" TO MORE-TOKEN-SW
053800              GO TO 110-EXIT
053900      END-READ.
054000      ADD 1 TO WS-TOKEN-COUNT.
054100      SET TOK-IDX TO WS-TOKEN-COUNT.
054200      MOVE TOK-ID            TO WS-TOK-ID-T(TOK-IDX).
054300      MOVE TOK-NUMBER        TO WS-TOK-NUM-T(TOK-IDX).
054400      MOVE TOK-PATIENT-ID    TO WS-TOK-PATID-T(TOK-IDX).
054500      MOVE TOK-PATIENT-NAME  TO WS-TOK-PATNAME-T(TOK-IDX).
054600      MOVE TOK-SLOT-ID       TO WS-TOK-SLOTID-T(TOK-IDX).
054700      MOVE TOK-TYPE          TO WS-TOK-TYPE-T(TOK-IDX).
054800      MOVE TOK-EST-TIME      TO WS-TOK-EST-T(TOK-IDX).
054900      MOVE TOK-STATUS        TO WS-TOK-STAT-T(TOK-IDX).
055000      IF TOK-STAT-CANCELLED
055100          ADD 1 TO WS-CANCEL-COUNT
055200      END-IF.
055300  110-EXIT.
055400      EXIT.
055500
055600  150-LOAD-SLOT-TABLE.
055700      MOVE "150-LOAD-SLOT-TABLE" TO PARA-NAME.
055800      MOVE "Y" TO MORE-SLOT-SW.
055900      PERFORM 155-READ-SLOT-OUT-REC THRU 155-EXIT
056000              UNTIL NO-MORE-SLOTS.
056100  150-EXIT.
056200      EXIT.
056300
056400  155-READ-SLOT-OUT-REC.
056500      READ SLOT-OUT-FILE
056600          AT END
056700              MOVE "N" TO MORE-SLOT-SW
056800              GO TO 155-EXIT
056900      END-READ.
057000      ADD 1 TO WS-SLOT-COUNT.
057100      SET SLT-IDX TO WS-SLOT-COUNT.
057200      MOVE SO-SLOT-ID       TO WS-SLOT-ID-T(SLT-IDX).
057300      MOVE SO-DOCTOR-ID     TO WS-SLOT-DOC-T(SLT-IDX).
057400      MOVE SO-DATE          TO WS-SLOT-DATE-T(SLT-IDX).
057500      MOVE SO-START-TIME    TO WS-SLOT-START-T(SLT-IDX).
057600      MOVE SO-END-TIME      TO WS-SLOT-END-T(SLT-IDX).
057700      MOVE SO-MAX-CAPACITY  TO WS-SLOT-MAXCAP-T(SLT-IDX).
057800      MOVE SO-CURRENT-COUNT TO WS-SLOT-CURCNT-T(SLT-IDX).
057900      MOVE SO-DELAYED-FLAG  TO WS-SLOT-DELFLG-T(SLT-IDX).
058000      MOVE SO-DELAY-MINUTES TO WS-SLOT-DELMIN-T(SLT-IDX).
058100      MOVE SO-STATUS        TO WS-SLOT-STAT-T(SLT-IDX).
058200  155-EXIT.
058300      EXIT.
058400
058500* 160-SORT-SLOT-TABLE - BUBBLE SORT BY DOCTOR ID, THEN SLOT
058600* ID WITHIN DOCTOR, FOR THE QUEUE-LISTING CONTROL BREAK
058700* (091190 JS).
058800  160-SORT-SLOT-TABLE.
058900      MOVE "160-SORT-SLOT-TABLE" TO PARA-NAME.
059000      IF WS-SLOT-COUNT < 2
059100          GO TO 160-EXIT
059200      END-IF.
059300      PERFORM 160B-OUTER-SORT-PASS THRU 160B-EXIT
059400          VARYING WS-SUB-1 FROM 1 BY 1
059500          UNTIL WS-SUB-1 > WS-SLOT-COUNT.
059600  160-EXIT.
059700      EXIT.
059800
059900* 160B-OUTER-SORT-PASS - ONE OUTER BUBBLE-SORT PASS OVER
060000* THE WHOLE SLOT TABLE.
060100  160B-OUTER-SORT-PASS.
060200      PERFORM 160A-COMPARE-SWAP THRU 160A-EXIT
060300          VARYING WS-SUB-2 FROM 1 BY 1
060400          UNTIL WS-SUB-2 > WS-SLOT-COUNT - WS-SUB-1.
060500  160B-EXIT.
060600      EXIT.
060700
060800  160A-COMPARE-SWAP.
060900      IF WS-SLOT-DOC-T(WS-SUB-2) >
061000              WS-SLOT-DOC-T(WS-SUB-2 + 1)
061100        OR (WS-SLOT-DOC-T(WS-SUB-2) =
061200              WS-SLOT-DOC-T(WS-SUB-2 + 1)
061300        AND WS-SLOT-ID-T(WS-SUB-2) >
061400              WS-SLOT-ID-T(WS-SUB-2 + 1))
061500          MOVE WS-SLOT-ENTRY(WS-SUB-2)
061600                  TO WS-SLOT-ENTRY-HOLD
061700          MOVE WS-SLOT-ENTRY(WS-SUB-2 + 1)
061800                  TO WS-SLOT-ENTRY(WS-SUB-2)
061900          MOVE WS-SLOT-ENTRY-HOLD
062000                  TO WS-SLOT-ENTRY(WS-SUB-2 + 1)
062100      END-IF.
062200  160A-EXIT.
062300      EXIT.
062400
062500* 170-COUNT-REJECTS-FROM-REPORT - A RAW SEQUENTIAL PASS OVER
062600* WHAT OPDALLOC ALREADY WROTE.  ANY LINE WHOSE RESULT COLUMN
062700* MATCHES A KNOWN REJECT REASON IS ONE REJECTED REQUEST -
062800* HEADING AND BLANK LINES NEVER MATCH SO THEY FALL THROUGH
062900* HARMLESSLY (040111 TGD).
063000  170-COUNT-REJECTS-FROM-REPORT.
063100      MOVE "170-COUNT-REJECTS-FROM-REPORT" TO PARA-NAME.
063200      MOVE "Y" TO MORE-RPTLINE-SW.
063300      PERFORM 175-READ-REPORT-LINE THRU 175-EXIT
063400              UNTIL NO-MORE-RPTLINES.
063500  170-EXIT.
063600      EXIT.
063700
063800  175-READ-REPORT-LINE.
063900      READ REPORT-FILE INTO WS-AUDIT-LINE-IN
064000          AT END
064100              MOVE "N" TO MORE-RPTLINE-SW
064200              GO TO 175-EXIT
064300      END-READ.
064400      SET RSN-IDX TO 1.
064500      SEARCH WS-REJECT-REASON-ENTRY
064600          AT END NEXT SENTENCE
064700          WHEN WS-REJECT-REASON-ENTRY(RSN-IDX) =
064800                  AUD-RESULT-I
064900              ADD 1 TO WS-REJECT-COUNT
065000      END-SEARCH.
065100  175-EXIT.
065200      EXIT.
065300
065400* 500-QUEUE-LIST-SECTION - ONE HEADER/DETAIL-GROUP/FOOTER PER
065500* SLOT, DOCTOR-WITHIN-SLOT SEQUENCE FROM 160-SORT-SLOT-TABLE.
065600* A DOCTOR BREAK LINE IS INSERTED EACH TIME THE DOCTOR ID
065700* CHANGES (091190 JS - CR 1071).
065800  500-QUEUE-LIST-SECTION.
065900      MOVE "500-QUEUE-LIST-SECTION" TO PARA-NAME.
066000      WRITE RPT-REC FROM WS-QUEUE-HDR-1
066100              AFTER ADVANCING TOP-OF-FORM.
066200      WRITE RPT-REC FROM WS-BLANK-LINE
066300              AFTER ADVANCING 1 LINE.
066400      MOVE SPACES TO WS-BREAK-KEY-ALPHA.
066500      PERFORM 505-QUEUE-LIST-ONE-SLOT THRU 505-EXIT
066600          VARYING WS-SUB-1 FROM 1 BY 1
066700          UNTIL WS-SUB-1 > WS-SLOT-COUNT.
066800  500-EXIT.
066900      EXIT.
067000
067100* 505-QUEUE-LIST-ONE-SLOT - HEADER/DETAIL-GROUP/FOOTER FOR
067200* ONE SLOT ROW OF THE SORTED SLOT TABLE.
067300  505-QUEUE-LIST-ONE-SLOT.
067400      SET SLT-IDX TO WS-SUB-1.
067500      PERFORM 515-DOCTOR-LOOKUP THRU 515-EXIT.
067600      PERFORM 510-DOCTOR-BREAK-CHECK THRU 510-EXIT.
067700      PERFORM 520-SLOT-HEADER THRU 520-EXIT.
067800      MOVE 0 TO WS-ACTIVE-COUNT.
067900      PERFORM 530-CHECK-ONE-TOKEN THRU 530-EXIT
068000          VARYING WS-SUB-2 FROM 1 BY 1
068100          UNTIL WS-SUB-2 > WS-TOKEN-COUNT.
068200      PERFORM 560-SLOT-FOOTER THRU 560-EXIT.
068300  505-EXIT.
068400      EXIT.
068500
068600* 530-CHECK-ONE-TOKEN - PRINTS A DETAIL LINE WHEN THIS
068700* TABLE ROW BELONGS TO THE SLOT CURRENTLY BEING LISTED.
068800  530-CHECK-ONE-TOKEN.
068900      SET TOK-IDX TO WS-SUB-2.
069000      IF WS-TOK-SLOTID-T(TOK-IDX) = WS-SLOT-ID-T(SLT-IDX)
069100          PERFORM 540-SLOT-DETAIL THRU 540-EXIT
069200      END-IF.
069300  530-EXIT.
069400      EXIT.
069500
069600* 515-DOCTOR-LOOKUP FINDS THE CURRENT SLOT'S DOCTOR ONCE PER
069700* SLOT SO BOTH 510 AND 520 CAN SHARE THE RESULT.
069800  515-DOCTOR-LOOKUP.
069900      MOVE "N" TO DOCTOR-FOUND-SW.
070000      SET DOC-IDX TO 1.
070100      SEARCH ALL WS-DOCTOR-ENTRY
070200          AT END NEXT SENTENCE
070300          WHEN WS-DOC-ID-T(DOC-IDX) =
070400                  WS-SLOT-DOC-T(SLT-IDX)
070500              MOVE "Y" TO DOCTOR-FOUND-SW
070600      END-SEARCH.
070700      IF DOCTOR-WAS-FOUND
070800          MOVE WS-DOC-NAME-T(DOC-IDX) TO WS-CUR-DOC-NAME
070900      ELSE
071000          MOVE "UNKNOWN" TO WS-CUR-DOC-NAME
071100      END-IF.
071200  515-EXIT.
071300      EXIT.
071400
071500* 510-DOCTOR-BREAK-CHECK PRINTS A DOCTOR BANNER LINE EACH
071600* TIME WS-SLOT-DOC-T CHANGES FROM THE PRIOR SLOT PROCESSED.
071700  510-DOCTOR-BREAK-CHECK.
071800      IF WS-SLOT-DOC-T(SLT-IDX) NOT = WS-BREAK-DOC
071900          WRITE RPT-REC FROM WS-BLANK-LINE
072000                  AFTER ADVANCING 2 LINES
072100          MOVE SPACES TO WS-DOCTOR-BREAK-LINE
072200          MOVE WS-SLOT-DOC-T(SLT-IDX) TO DBL-DOC-O
072300          MOVE WS-CUR-DOC-NAME        TO DBL-NAME-O
072400          WRITE RPT-REC FROM WS-DOCTOR-BREAK-LINE
072500                  AFTER ADVANCING 1 LINE
072600          MOVE WS-SLOT-DOC-T(SLT-IDX) TO WS-BREAK-DOC
072700      END-IF.
072800  510-EXIT.
072900      EXIT.
073000
073100* 520-SLOT-HEADER PRINTS ONE SLOT'S IDENTITY LINE - DOCTOR
073200* NAME WAS ALREADY FOUND BY 515-DOCTOR-LOOKUP.
073300  520-SLOT-HEADER.
073400      WRITE RPT-REC FROM WS-BLANK-LINE
073500              AFTER ADVANCING 1 LINE.
073600      MOVE SPACES TO WS-SLOT-HDR-LINE.
073700      MOVE WS-SLOT-ID-T(SLT-IDX)  TO SHL-SLOT-O.
073800      MOVE WS-CUR-DOC-NAME        TO SHL-DOC-O.
073900      MOVE WS-SLOT-DATE-T(SLT-IDX)  TO SHL-DATE-O.
074000      MOVE WS-SLOT-START-T(SLT-IDX) TO SHL-START-O.
074100      MOVE WS-SLOT-END-T(SLT-IDX)   TO SHL-END-O.
074200      IF SLOT-IS-DELAYED-NOW(SLT-IDX)
074300          MOVE "DELAYED" TO SHL-DELAY-O
074400      ELSE
074500          MOVE "ON TIME" TO SHL-DELAY-O
074600      END-IF.
074700      WRITE RPT-REC FROM WS-SLOT-HDR-LINE
074800              AFTER ADVANCING 1 LINE.
074900      WRITE RPT-REC FROM WS-QUEUE-HDR-2
075000              AFTER ADVANCING 1 LINE.
075100  520-EXIT.
075200      EXIT.
075300
075400  540-SLOT-DETAIL.
075500      MOVE SPACES TO WS-QUEUE-DETAIL-LINE.
075600      MOVE WS-SUB-2                  TO WS-POS-EDIT.
075700      MOVE WS-POS-EDIT                TO QDL-POS-O.
075800      MOVE WS-TOK-NUM-T(TOK-IDX)      TO QDL-TOKNUM-O.
075900      MOVE WS-TOK-PATNAME-T(TOK-IDX)  TO QDL-PATNAME-O.
076000      MOVE WS-TOK-TYPE-T(TOK-IDX)     TO QDL-TYPE-O.
076100      MOVE WS-TOK-EST-T(TOK-IDX)      TO QDL-EST-O.
076200      MOVE WS-TOK-STAT-T(TOK-IDX)     TO QDL-STAT-O.
076300      PERFORM 545-CALC-ONE-WAIT THRU 545-EXIT.
076400      MOVE WS-QWAIT-WAIT-OUT           TO WS-POS-EDIT.
076500      MOVE WS-POS-EDIT                 TO QDL-WAIT-O.
076600      WRITE RPT-REC FROM WS-QUEUE-DETAIL-LINE
076700              AFTER ADVANCING 1 LINE.
076800      IF WS-TOK-STAT-T(TOK-IDX) NOT = "CANCELLED "
076900        AND WS-TOK-STAT-T(TOK-IDX) NOT = "NO-SHOW   "
077000        AND WS-TOK-STAT-T(TOK-IDX) NOT = "COMPLETED "
077100          ADD 1 TO WS-ACTIVE-COUNT
077200      END-IF.
077300  540-EXIT.
077400      EXIT.
077500
077600* 545-CALC-ONE-WAIT - ESTIMATED QUEUE WAIT FOR THIS TOKEN'S
077700* POSITION, VIA OPDQWAIT'S CALC-WAIT FUNCTION.  MINUTES-IN
077800* LEFT ZERO SO OPDQWAIT APPLIES ITS OWN 10-MINUTE DEFAULT
077900* AVERAGE CONSULTATION TIME (021314 RM, CR 2477).
078000  545-CALC-ONE-WAIT.
078100      MOVE "W" TO WS-QWAIT-FUNCTION-CD.
078200      MOVE WS-SUB-2 TO WS-QWAIT-POSITION-IN.
078300      MOVE 0 TO WS-QWAIT-MINUTES-IN.
078400      CALL "OPDQWAIT" USING WS-QWAIT-PARM.
078500  545-EXIT.
078600      EXIT.
078700
078800  560-SLOT-FOOTER.
078900      MOVE SPACES TO WS-SLOT-FOOTER-LINE.
079000      MOVE WS-ACTIVE-COUNT TO WS-CNT-EDIT.
079100      MOVE WS-CNT-EDIT     TO SFL-ACTIVE-O.
079200      WRITE RPT-REC FROM WS-SLOT-FOOTER-LINE
079300              AFTER ADVANCING 1 LINE.
079400  560-EXIT.
079500      EXIT.
079600
079700* 600-SLOT-STATS-SECTION - CAPACITY/OCCUPANCY SUMMARY PER
079800* SLOT, FOLLOWED BY 620'S PER-STATUS BREAKDOWN (062293 TGD).
079900  600-SLOT-STATS-SECTION.
080000      MOVE "600-SLOT-STATS-SECTION" TO PARA-NAME.
080100      WRITE RPT-REC FROM WS-STATS-HDR-1
080200              AFTER ADVANCING TOP-OF-FORM.
080300      WRITE RPT-REC FROM WS-BLANK-LINE
080400              AFTER ADVANCING 1 LINE.
080500      WRITE RPT-REC FROM WS-STATS-HDR-2
080600              AFTER ADVANCING 1 LINE.
080700      PERFORM 610-STATS-ONE-SLOT THRU 610-EXIT
080800          VARYING WS-SUB-1 FROM 1 BY 1
080900          UNTIL WS-SUB-1 > WS-SLOT-COUNT.
081000  600-EXIT.
081100      EXIT.
081200
081300* 610-STATS-ONE-SLOT PRINTS ONE SLOT'S OCCUPANCY LINE, THEN
081400* HANDS OFF TO 620 FOR THE STATUS BREAKDOWN (021314 RM, CR 2477 -
081500* PULLED OUT OF 600'S IN-LINE PERFORM VARYING).
081600  610-STATS-ONE-SLOT.
081700      SET SLT-IDX TO WS-SUB-1.
081800      MOVE SPACES TO WS-STATS-SLOT-LINE.
081900      MOVE WS-SLOT-ID-T(SLT-IDX)  TO SSL-SLOT-O.
082000      MOVE WS-SLOT-MAXCAP-T(SLT-IDX) TO WS-CAP-EDIT.
082100      MOVE WS-CAP-EDIT            TO SSL-MAX-O.
082200      MOVE WS-SLOT-CURCNT-T(SLT-IDX) TO WS-USED-EDIT.
082300      MOVE WS-USED-EDIT           TO SSL-USED-O.
082400      COMPUTE WS-AVAIL-CAP =
082500          WS-SLOT-MAXCAP-T(SLT-IDX) -
082600          WS-SLOT-CURCNT-T(SLT-IDX).
082700      IF WS-AVAIL-CAP < 0
082800          MOVE 0 TO WS-AVAIL-CAP
082900      END-IF.
083000      MOVE WS-AVAIL-CAP           TO WS-AVAIL-EDIT.
083100      MOVE WS-AVAIL-EDIT          TO SSL-AVAIL-O.
083200      IF WS-SLOT-CURCNT-T(SLT-IDX) >=
083300              WS-SLOT-MAXCAP-T(SLT-IDX)
083400          MOVE "Y" TO SSL-FULL-O
083500      ELSE
083600          MOVE "N" TO SSL-FULL-O
083700      END-IF.
083800      IF SLOT-IS-DELAYED-NOW(SLT-IDX)
083900          MOVE "YES" TO SSL-DELAY-O
084000      ELSE
084100          MOVE "NO " TO SSL-DELAY-O
084200      END-IF.
084300      WRITE RPT-REC FROM WS-STATS-SLOT-LINE
084400              AFTER ADVANCING 1 LINE.
084500      PERFORM 620-COUNT-SLOT-TOKENS THRU 620-EXIT.
084600  610-EXIT.
084700      EXIT.
084800
084900* 620-COUNT-SLOT-TOKENS TALLIES THIS SLOT'S TOKENS AGAINST
085000* THE SIX KNOWN STATUS NAMES AND PRINTS THE BREAKDOWN.
085100  620-COUNT-SLOT-TOKENS.
085200      MOVE ZERO TO WS-STATUS-WORK-COUNTS.
085300      PERFORM 625-TALLY-ONE-TOKEN THRU 625-EXIT
085400          VARYING WS-SUB-2 FROM 1 BY 1
085500          UNTIL WS-SUB-2 > WS-TOKEN-COUNT.
085600      MOVE SPACES TO WS-STATS-STATUS-LINE, WS-STATS-COUNT-LINE.
085700      PERFORM 628-PRINT-ONE-STATUS THRU 628-EXIT
085800          VARYING STA-IDX FROM 1 BY 1
085900          UNTIL STA-IDX > 6.
086000      WRITE RPT-REC FROM WS-STATS-STATUS-LINE
086100              AFTER ADVANCING 1 LINE.
086200      WRITE RPT-REC FROM WS-STATS-COUNT-LINE
086300              AFTER ADVANCING 1 LINE.
086400  620-EXIT.
086500      EXIT.
086600
086700* 625-TALLY-ONE-TOKEN BUMPS THE WORK COUNTER FOR ONE TOKEN'S
086800* STATUS IF IT BELONGS TO THE SLOT BEING TOTALLED (021314 RM,
086900* CR 2477).
087000  625-TALLY-ONE-TOKEN.
087100      SET TOK-IDX TO WS-SUB-2.
087200      IF WS-TOK-SLOTID-T(TOK-IDX) =
087300              WS-SLOT-ID-T(SLT-IDX)
087400          SET STA-IDX TO 1
087500          SEARCH WS-STATUS-ENTRY
087600              AT END NEXT SENTENCE
087700              WHEN WS-STATUS-NAME-T(STA-IDX) =
087800                      WS-TOK-STAT-T(TOK-IDX)
087900                  ADD 1 TO WS-STATUS-WORK-CNT(STA-IDX)
088000          END-SEARCH
088100      END-IF.
088200  625-EXIT.
088300      EXIT.
088400
088500* 628-PRINT-ONE-STATUS MOVES ONE STATUS NAME/COUNT PAIR TO THE
088600* STATUS BREAKDOWN LINES (021314 RM, CR 2477).
088700  628-PRINT-ONE-STATUS.
088800      MOVE WS-STATUS-NAME-T(STA-IDX)
088900              TO SSL-STATNAME-O(STA-IDX).
089000      MOVE WS-STATUS-WORK-CNT(STA-IDX) TO WS-CNT-EDIT.
089100      MOVE WS-CNT-EDIT TO SSL-STATCNT-O(STA-IDX).
089200  628-EXIT.
089300      EXIT.
089400
089500* 700-TYPE-TOTALS-SECTION - TOKENS ISSUED PER TYPE, THEN THE
089600* GRAND TOTAL.
089700  700-TYPE-TOTALS-SECTION.
089800      MOVE "700-TYPE-TOTALS-SECTION" TO PARA-NAME.
089900      WRITE RPT-REC FROM WS-BLANK-LINE
090000              AFTER ADVANCING 1 LINE.
090100      MOVE "ONLINE    " TO WS-TYPE-NAME-T(1).
090200      MOVE "WALKIN    " TO WS-TYPE-NAME-T(2).
090300      MOVE "PRIORITY  " TO WS-TYPE-NAME-T(3).
090400      MOVE "FOLLOWUP  " TO WS-TYPE-NAME-T(4).
090500      MOVE "EMERGENCY " TO WS-TYPE-NAME-T(5).
090600      PERFORM 705-TALLY-ONE-TOKEN THRU 705-EXIT
090700          VARYING WS-SUB-1 FROM 1 BY 1
090800          UNTIL WS-SUB-1 > WS-TOKEN-COUNT.
090900      PERFORM 710-PRINT-ONE-TYPE THRU 710-EXIT
091000          VARYING TYP-IDX FROM 1 BY 1
091100          UNTIL TYP-IDX > 5.
091200      MOVE SPACES TO WS-GRAND-TOTAL-LINE.
091300      MOVE WS-TOKEN-COUNT TO WS-CNT-EDIT.
091400      MOVE WS-CNT-EDIT    TO GTL-COUNT-O.
091500      WRITE RPT-REC FROM WS-GRAND-TOTAL-LINE
091600              AFTER ADVANCING 2 LINES.
091700  700-EXIT.
091800      EXIT.
091900
092000* 705-TALLY-ONE-TOKEN BUMPS THE WORK COUNTER FOR ONE TOKEN'S
092100* TYPE (021314 RM, CR 2477 - PULLED OUT OF 700'S IN-LINE
092200* PERFORM VARYING).
092300  705-TALLY-ONE-TOKEN.
092400      SET TOK-IDX TO WS-SUB-1.
092500      SET TYP-IDX TO 1.
092600      SEARCH WS-TYPE-ENTRY
092700          AT END NEXT SENTENCE
092800          WHEN WS-TYPE-NAME-T(TYP-IDX) =
092900                  WS-TOK-TYPE-T(TOK-IDX)
093000              ADD 1 TO WS-TYPE-COUNT-T(TYP-IDX)
093100      END-SEARCH.
093200  705-EXIT.
093300      EXIT.
093400
093500* 710-PRINT-ONE-TYPE PRINTS ONE TYPE'S TOTALS LINE (021314 RM,
093600* CR 2477).
093700  710-PRINT-ONE-TYPE.
093800      MOVE SPACES TO WS-TYPE-TOTALS-LINE.
093900      MOVE WS-TYPE-NAME-T(TYP-IDX) TO TTL-TYPE-O.
094000      MOVE WS-TYPE-COUNT-T(TYP-IDX) TO WS-CNT-EDIT.
094100      MOVE WS-CNT-EDIT TO TTL-COUNT-O.
094200      WRITE RPT-REC FROM WS-TYPE-TOTALS-LINE
094300              AFTER ADVANCING 1 LINE.
094400  710-EXIT.
094500      EXIT.
094600
094700* 750-RUN-TOTALS-SECTION - DOCTORS/SLOTS/TOKENS LOADED THIS
094800* RUN, PLUS CANCELLATIONS (FROM THE TOKEN MASTER) AND
094900* REJECTIONS (FROM THE 170 READ PASS OVER SECTION 1).
095000  750-RUN-TOTALS-SECTION.
095100      MOVE "750-RUN-TOTALS-SECTION" TO PARA-NAME.
095200      MOVE SPACES TO WS-RUN-TOTALS-LINE.
095300      MOVE "DOCTORS ON FILE" TO RTL-LABEL-O.
095400      MOVE WS-DOCTOR-COUNT TO RTL-COUNT-O.
095500      WRITE RPT-REC FROM WS-RUN-TOTALS-LINE
095600              AFTER ADVANCING 1 LINE.
095700      MOVE SPACES TO WS-RUN-TOTALS-LINE.
095800      MOVE "SLOTS ON FILE" TO RTL-LABEL-O.
095900      MOVE WS-SLOT-COUNT TO RTL-COUNT-O.
096000      WRITE RPT-REC FROM WS-RUN-TOTALS-LINE
096100              AFTER ADVANCING 1 LINE.
096200      MOVE SPACES TO WS-RUN-TOTALS-LINE.
096300      MOVE "TOKENS ISSUED" TO RTL-LABEL-O.
096400      MOVE WS-TOKEN-COUNT TO RTL-COUNT-O.
096500      WRITE RPT-REC FROM WS-RUN-TOTALS-LINE
096600              AFTER ADVANCING 1 LINE.
096700      MOVE SPACES TO WS-RUN-TOTALS-LINE.
096800      MOVE "TOKENS CANCELLED" TO RTL-LABEL-O.
096900      MOVE WS-CANCEL-COUNT TO RTL-COUNT-O.
097000      WRITE RPT-REC FROM WS-RUN-TOTALS-LINE
097100              AFTER ADVANCING 1 LINE.
097200      MOVE SPACES TO WS-RUN-TOTALS-LINE.
097300      MOVE "REQUESTS REJECTED" TO RTL-LABEL-O.
097400      MOVE WS-REJECT-COUNT TO RTL-COUNT-O.
097500      WRITE RPT-REC FROM WS-RUN-TOTALS-LINE
097600              AFTER ADVANCING 1 LINE.
097700  750-EXIT.
097800      EXIT.
097900
098000  800-OPEN-INPUT-FILES.
098100      MOVE "800-OPEN-INPUT-FILES" TO PARA-NAME.
098200      OPEN INPUT DOCTOR-FILE, TOKEN-FILE, SLOT-OUT-FILE,
098300                REPORT-FILE.
098400  800-EXIT.
098500      EXIT.
098600
098700  850-CLOSE-INPUT-FILES.
098800      MOVE "850-CLOSE-INPUT-FILES" TO PARA-NAME.
098900      CLOSE DOCTOR-FILE, TOKEN-FILE, SLOT-OUT-FILE, REPORT-FILE.
099000  850-EXIT.
099100      EXIT.
099200
099300  860-OPEN-REPORT-EXTEND.
099400      MOVE "860-OPEN-REPORT-EXTEND" TO PARA-NAME.
099500      OPEN EXTEND REPORT-FILE.
099600  860-EXIT.
099700      EXIT.
099800
099900  900-CLEANUP.
100000      MOVE "900-CLEANUP" TO PARA-NAME.
100100      CLOSE REPORT-FILE.
100200      DISPLAY "** DOCTORS ON FILE **".
100300      DISPLAY WS-DOCTOR-COUNT.
100400      DISPLAY "** SLOTS ON FILE **".
100500      DISPLAY WS-SLOT-COUNT.
100600      DISPLAY "** TOKENS ISSUED **".
100700      DISPLAY WS-TOKEN-COUNT.
100800      DISPLAY "** TOKENS CANCELLED **".
100900      DISPLAY WS-CANCEL-COUNT.
101000      DISPLAY "** REQUESTS REJECTED **".
101100      DISPLAY WS-REJECT-COUNT.
101200      DISPLAY "******** NORMAL END OF JOB OPDRPT ********".
101300  900-EXIT.
101400      EXIT.
101500
101600  1000-ABEND-RTN.
101700      MOVE PARA-NAME TO ABEND-PARA-O.
101800      DISPLAY ABEND-REC UPON CONSOLE.
101900      DISPLAY "*** ABNORMAL END OF JOB - OPDRPT ***"
102000              UPON CONSOLE.
102100      DIVIDE ZERO-VAL INTO ONE-VAL.
