000100*****************************************************************
000200* REQTREC  --  OPD BOOKING-REQUEST TRANSACTION RECORD
000300*
000400* ONE ENTRY PER LINE OF THE REQUEST-FILE.  THE RECORD SEQUENCE
000500* ON THE FILE IS THE ARRIVAL ORDER -- OPDALLOC ASSIGNS ARRIVAL
000600* SEQUENCE NUMBERS AND TIE-BREAKS QUEUE POSITION BY THE ORDER
000700* THESE RECORDS ARE READ, NOT BY ANY FIELD IN THE RECORD ITSELF.
000800* 88-BYTE FIXED WIRE FORMAT, NO FILLER (SEE DOCTREC REMARKS).
000900*****************************************************************
001000  01  REQUEST-REC.
001100      05  REQ-ACTION                  PIC X(10).
001200          88  REQ-IS-BOOK
001300                      VALUE "BOOK      ".
001400          88  REQ-IS-WALKIN
001500                      VALUE "WALKIN    ".
001600          88  REQ-IS-PRIORITY
001700                      VALUE "PRIORITY  ".
001800          88  REQ-IS-FOLLOWUP
001900                      VALUE "FOLLOWUP  ".
002000          88  REQ-IS-EMERGENCY
002100                      VALUE "EMERGENCY ".
002200          88  REQ-IS-ALLOC-ACTION
002300                      VALUES "BOOK      " "WALKIN    "
002400                             "PRIORITY  " "FOLLOWUP  "
002500                             "EMERGENCY ".
002600          88  REQ-IS-CANCEL
002700                      VALUE "CANCEL    ".
002800          88  REQ-IS-DELAY
002900                      VALUE "DELAY     ".
003000          88  REQ-IS-REALLOC
003100                      VALUE "REALLOC   ".
003200          88  REQ-IS-STATUS-UPD
003300                      VALUE "STATUS    ".
003400* REQ-SLOT-ID CARRIES THE TARGET SLOT FOR AN ALLOCATION OR A
003500* DELAY, AND THE SOURCE SLOT FOR A REALLOC.
003600      05  REQ-SLOT-ID                 PIC X(08).
003700* BLANK ON WALKIN/EMERGENCY (THE ENGINE GENERATES ONE); THE
003800* TOKEN ID BEING ACTED ON FOR CANCEL AND STATUS REQUESTS.
003900      05  REQ-PATIENT-ID              PIC X(16).
004000      05  REQ-PATIENT-NAME            PIC X(30).
004100      05  REQ-PHONE                   PIC X(14).
004200* CANCEL REASON CODE / DELAY MINUTES (NUMERIC) / REALLOC
004300* TARGET SLOT ID / STATUS REQUEST'S NEW STATUS VALUE.
004400      05  REQ-AUX                     PIC X(10).
004500**                                 RECORD LENGTH ......... 88
