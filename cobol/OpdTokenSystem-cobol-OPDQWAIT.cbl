000100  IDENTIFICATION DIVISION.
000200*****************************************************************
000300  PROGRAM-ID.  OPDQWAIT.
000400  AUTHOR. JON SAYLES.
000500  INSTALLATION. COBOL DEVELOPMENT CENTER.
000600  DATE-WRITTEN. 04/11/89.
000700  DATE-COMPILED. 04/11/89.
000800  SECURITY. NON-CONFIDENTIAL.
000900
001000**REMARKS.
001100**
001200**      COMMON TIME-ARITHMETIC SUBROUTINE FOR THE OUT-PATIENT
001300**      TOKEN QUEUEING SYSTEM.  CALLED BY OPDALLOC TO ADD
001400**      MINUTES TO AN HH:MM CLOCK VALUE (SLOT DELAYS, PER-
001500**      POSITION CONSULTATION OFFSET), TO WORK OUT A QUEUE'S
001600**      ESTIMATED WAIT IN MINUTES, AND TO CHECK A SLOT'S START
001700**      TIME FALLS STRICTLY BEFORE ITS END TIME.
001800**
001900**      NO FILES.  ONE LINKAGE PARAMETER, QWAIT-PARM, SELECTS
002000**      THE FUNCTION VIA QWAIT-FUNCTION-CD.
002100**
002200**---------------------------------------------------------------
002300** CHANGE LOG
002400**---------------------------------------------------------------
002500** 041189 JS  ORIGINAL PROGRAM FOR THE OPD TOKEN PROJECT.
002600** 091190 JS  ADDED QUEUE-WAIT FUNCTION FOR THE STATISTICS
002700**            REPORT REQUESTED BY OPD SCHEDULING.
002800** 062293 TGD REJECT NEGATIVE WAIT ON A ZERO POSITION -
002900**            SCHEDULING REPORTED A -10 MINUTE WAIT ON A
003000**            MIS-KEYED TRANSACTION. CR 1140.
003100** 121598 AK  Y2K REVIEW - NO 2-DIGIT YEAR OR CENTURY LOGIC
003200**            IN THIS PROGRAM.  NO CHANGE REQUIRED.  CR 1876.
003300** 030304 RM  VALID-RANGE FUNCTION ADDED FOR SLOT-LOAD EDITS
003400**            MOVED OVER FROM OPDALLOC.  CR 2091.
003500** 081707 JS  MINUTES PARAMETER WIDENED TO S9(5) TO CARRY A
003600**            FULL SHIFT'S WORTH OF DELAY.  CR 2288.
003700** 021814 RM  DROPPED THE DEAD WS-REDEFINES-CHECK GROUP (BAD
003800**            FORWARD REFERENCE, NEVER COMPILED CLEAN).  TIME-IN
003900**            FIELDS NOW CARRY THEIR OWN HH:MM REDEFINES AND
004000**            300-VALID-RANGE COMPARES NUMERICALLY INSTEAD OF
004100**            ALPHAMERIC.  BAD-FUNCTION-CODE TRAP NOW ACTUALLY
004200**            DISPLAYS THE VALID CODE TABLE.  CR 2479.
004300**---------------------------------------------------------------
004400
004500  ENVIRONMENT DIVISION.
004600  CONFIGURATION SECTION.
004700  SOURCE-COMPUTER. IBM-390.
004800  OBJECT-COMPUTER. IBM-390.
004900
005000  DATA DIVISION.
005100  FILE SECTION.
005200
005300  WORKING-STORAGE SECTION.
005400
005500  01  WS-CLOCK-WORK.
005600      05  WS-HH                       PIC 9(02).
005700      05  WS-MM                       PIC 9(02).
005800      05  WS-HH2                      PIC 9(02).
005900      05  WS-MM2                      PIC 9(02).
006000      05  WS-TOTAL-MINUTES            PIC S9(07) COMP.
006100      05  WS-TOTAL-MINUTES-2          PIC S9(07) COMP.
006200      05  WS-NEW-HH                   PIC 9(07) COMP.
006300      05  WS-NEW-MM                   PIC 9(07) COMP.
006400      05  WS-NEW-TIME.
006500          10  WS-NEW-TIME-HH          PIC 99.
006600          10  FILLER                  PIC X VALUE ":".
006700          10  WS-NEW-TIME-MM          PIC 99.
006800      05  WS-WAIT-MINUTES             PIC S9(07) COMP.
006900
007000* REDEFINES 3 OF 3 - TABLE OF THE THREE VALID QWAIT FUNCTION
007100* CODES, FOR THE 900-BAD-FUNCTION-CODE TRAP (021814 RM - TABLE
007200* WAS DEAD, NEVER SEARCHED OR DISPLAYED - CR 2479).
007300  01  WS-VALID-FUNC-NAMES.
007400      05  FILLER                      PIC X(01) VALUE "A".
007500      05  FILLER                      PIC X(01) VALUE "W".
007600      05  FILLER                      PIC X(01) VALUE "V".
007700  01  WS-VALID-FUNC-TABLE REDEFINES WS-VALID-FUNC-NAMES.
007800      05  WS-VALID-FUNC-T             PIC X(01) OCCURS 3 TIMES
007900              INDEXED BY VFN-IDX.
008000
008100  LINKAGE SECTION.
008200  01  QWAIT-PARM.
008300      05  QWAIT-FUNCTION-CD           PIC X(01).
008400          88  QWAIT-ADD-MINUTES           VALUE "A".
008500          88  QWAIT-CALC-WAIT             VALUE "W".
008600          88  QWAIT-VALID-RANGE           VALUE "V".
008700      05  QWAIT-TIME-IN               PIC X(05).
008800* REDEFINES 1 OF 3 - HH:MM NUMERIC VIEW OF THE START TIME,
008900* USED BY 100-ADD-MINUTES AND 300-VALID-RANGE IN PLACE OF
009000* REFERENCE MODIFICATION (021814 RM, CR 2479).
009100      05  QTI-TIME-IN-NUM REDEFINES
009200              QWAIT-TIME-IN.
009300          10  QTI-HH                  PIC 99.
009400          10  FILLER                  PIC X.
009500          10  QTI-MM                  PIC 99.
009600      05  QWAIT-TIME-IN-2             PIC X(05).
009700* REDEFINES 2 OF 3 - SAME HH:MM VIEW OF THE END TIME, USED BY
009800* 300-VALID-RANGE'S NUMERIC RANGE CHECK (021814 RM, CR 2479).
009900      05  QTI2-TIME-IN-NUM REDEFINES
010000              QWAIT-TIME-IN-2.
010100          10  QTI2-HH                 PIC 99.
010200          10  FILLER                  PIC X.
010300          10  QTI2-MM                 PIC 99.
010400      05  QWAIT-MINUTES-IN            PIC S9(05).
010500      05  QWAIT-POSITION-IN           PIC 9(03).
010600      05  QWAIT-TIME-OUT              PIC X(05).
010700      05  QWAIT-WAIT-OUT              PIC 9(05).
010800      05  QWAIT-VALID-SW              PIC X(01).
010900          88  QWAIT-IS-VALID              VALUE "Y".
011000          88  QWAIT-NOT-VALID             VALUE "N".
011100      05  QWAIT-RETURN-CD             PIC S9(04) COMP.
011200
011300  PROCEDURE DIVISION USING QWAIT-PARM.
011400  000-MAINLINE.
011500      MOVE ZERO TO QWAIT-RETURN-CD.
011600      EVALUATE TRUE
011700          WHEN QWAIT-ADD-MINUTES
011800              PERFORM 100-ADD-MINUTES THRU 100-EXIT
011900          WHEN QWAIT-CALC-WAIT
012000              PERFORM 200-CALC-WAIT THRU 200-EXIT
012100          WHEN QWAIT-VALID-RANGE
012200              PERFORM 300-VALID-RANGE THRU 300-EXIT
012300          WHEN OTHER
012400              PERFORM 900-BAD-FUNCTION-CODE THRU 900-EXIT
012500      END-EVALUATE.
012600      GOBACK.
012700
012800* 100-ADD-MINUTES ADDS QWAIT-MINUTES-IN TO QWAIT-TIME-IN AND
012900* RETURNS THE HH:MM RESULT IN QWAIT-TIME-OUT.  HOURS CARRY
013000* (062293 TGD - RESULT NEVER GOES NEGATIVE).
013100  100-ADD-MINUTES.
013200      MOVE QTI-HH TO WS-HH.
013300      MOVE QTI-MM TO WS-MM.
013400      COMPUTE WS-TOTAL-MINUTES =
013500              (WS-HH * 60) + WS-MM + QWAIT-MINUTES-IN.
013600      IF WS-TOTAL-MINUTES < 0
013700          MOVE 0 TO WS-TOTAL-MINUTES
013800      END-IF.
013900      DIVIDE WS-TOTAL-MINUTES BY 60
014000              GIVING WS-NEW-HH REMAINDER WS-NEW-MM.
014100      MOVE WS-NEW-HH TO WS-NEW-TIME-HH.
014200      MOVE WS-NEW-MM TO WS-NEW-TIME-MM.
014300      MOVE WS-NEW-TIME TO QWAIT-TIME-OUT.
014400  100-EXIT.
014500      EXIT.
014600
014700* 200-CALC-WAIT -- WAIT MINUTES FOR QUEUE POSITION P WITH
014800* AVERAGE CONSULTATION TIME T IS MAX(0,(P-1)*T).  DEFAULT
014900* T IS 10 WHEN THE CALLER PASSES ZERO.
015000  200-CALC-WAIT.
015100      IF QWAIT-MINUTES-IN = 0
015200          MOVE 10 TO QWAIT-MINUTES-IN
015300      END-IF.
015400      COMPUTE WS-WAIT-MINUTES =
015500              (QWAIT-POSITION-IN - 1) * QWAIT-MINUTES-IN.
015600      IF WS-WAIT-MINUTES < 0
015700          MOVE 0 TO WS-WAIT-MINUTES
015800      END-IF.
015900      MOVE WS-WAIT-MINUTES TO QWAIT-WAIT-OUT.
016000  200-EXIT.
016100      EXIT.
016200
016300* 300-VALID-RANGE -- TRUE WHEN QWAIT-TIME-IN (START) IS
016400* STRICTLY BEFORE QWAIT-TIME-IN-2 (END).  COMPARED AS MINUTES-
016500* SINCE-MIDNIGHT, NOT AS RAW TEXT (021814 RM, CR 2479 - THE
016600* TEXT COMPARE WORKED BUT NEVER TOUCHED THE HH:MM REDEFINES).
016700* (030304 RM - MOVED HERE FROM OPDALLOC 150-VALIDATE-SLOT.)
016800  300-VALID-RANGE.
016900      MOVE QTI-HH  TO WS-HH.
017000      MOVE QTI-MM  TO WS-MM.
017100      MOVE QTI2-HH TO WS-HH2.
017200      MOVE QTI2-MM TO WS-MM2.
017300      COMPUTE WS-TOTAL-MINUTES   = (WS-HH * 60) + WS-MM.
017400      COMPUTE WS-TOTAL-MINUTES-2 = (WS-HH2 * 60) + WS-MM2.
017500      IF WS-TOTAL-MINUTES < WS-TOTAL-MINUTES-2
017600          SET QWAIT-IS-VALID TO TRUE
017700      ELSE
017800          SET QWAIT-NOT-VALID TO TRUE
017900      END-IF.
018000  300-EXIT.
018100      EXIT.
018200
018300* 900-BAD-FUNCTION-CODE -- CALLER PASSED A QWAIT-FUNCTION-CD
018400* NONE OF THE 88-LEVELS RECOGNIZE.  SETS THE RETURN CODE AND
018500* DISPLAYS THE OFFENDING CODE ALONGSIDE THE VALID CODE TABLE
018600* FOR THE OPERATOR (021814 RM, CR 2479).
018700  900-BAD-FUNCTION-CODE.
018800      MOVE -1 TO QWAIT-RETURN-CD.
018900      DISPLAY "OPDQWAIT - INVALID FUNCTION CODE: "
019000              QWAIT-FUNCTION-CD.
019100      PERFORM 905-DISPLAY-ONE-VALID-CODE THRU 905-EXIT
019200          VARYING VFN-IDX FROM 1 BY 1
019300          UNTIL VFN-IDX > 3.
019400  900-EXIT.
019500      EXIT.
019600
019700* 905-DISPLAY-ONE-VALID-CODE (021814 RM, CR 2479).
019800  905-DISPLAY-ONE-VALID-CODE.
019900      DISPLAY "OPDQWAIT - VALID CODE.....: "
020000              WS-VALID-FUNC-T(VFN-IDX).
020100  905-EXIT.
020200      EXIT.
