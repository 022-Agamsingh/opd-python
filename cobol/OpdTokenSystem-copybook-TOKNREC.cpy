000100*****************************************************************
000200* TOKNREC  --  OPD PATIENT TOKEN RECORD
000300*
000400* ONE ENTRY PER TOKEN ISSUED AGAINST A SLOT.  TOK-PRIORITY AND
000500* TOK-ARRIVAL-SEQ TOGETHER DRIVE THE QUEUE RE-RANK -- HIGHER
000600* PRIORITY FIRST, EARLIEST ARRIVAL FIRST WITHIN A TIED PRIORITY.
000700* TOK-QUEUE-POSITION AND TOK-NUMBER ARE REASSIGNED WHENEVER THE
000800* SLOT'S QUEUE IS RE-RANKED (NEW ALLOCATION, CANCELLATION, OR
000900* REALLOCATION).  118-BYTE FIXED WIRE FORMAT, NO FILLER (SEE
001000* DOCTREC REMARKS).
001100*****************************************************************
001200  01  TOKEN-REC.
001300      05  TOK-ID                      PIC X(08).
001400      05  TOK-NUMBER                  PIC X(04).
001500      05  TOK-PATIENT-ID              PIC X(16).
001600      05  TOK-PATIENT-NAME            PIC X(30).
001700      05  TOK-SLOT-ID                 PIC X(08).
001800      05  TOK-TYPE                    PIC X(10).
001900          88  TOK-IS-ONLINE
002000                      VALUE "ONLINE    ".
002100          88  TOK-IS-WALKIN
002200                      VALUE "WALKIN    ".
002300          88  TOK-IS-PRIORITY
002400                      VALUE "PRIORITY  ".
002500          88  TOK-IS-FOLLOWUP
002600                      VALUE "FOLLOWUP  ".
002700          88  TOK-IS-EMERGENCY
002800                      VALUE "EMERGENCY ".
002900      05  TOK-PRIORITY                PIC 9(05).
003000      05  TOK-ARRIVAL-SEQ             PIC 9(05).
003100      05  TOK-QUEUE-POSITION          PIC 9(03).
003200      05  TOK-EST-TIME                PIC X(05).
003300      05  TOK-STATUS                  PIC X(10).
003400          88  TOK-STAT-PENDING
003500                      VALUE "PENDING   ".
003600          88  TOK-STAT-CHECKED-IN
003700                      VALUE "CHECKED-IN".
003800          88  TOK-STAT-CONSULTING
003900                      VALUE "CONSULTING".
004000          88  TOK-STAT-COMPLETED
004100                      VALUE "COMPLETED ".
004200          88  TOK-STAT-CANCELLED
004300                      VALUE "CANCELLED ".
004400          88  TOK-STAT-NO-SHOW
004500                      VALUE "NO-SHOW   ".
004600          88  TOK-STAT-INACTIVE
004700                      VALUES "CANCELLED " "NO-SHOW   "
004800                             "COMPLETED ".
004900      05  TOK-PHONE                   PIC X(14).
005000**                                 RECORD LENGTH ......... 118
