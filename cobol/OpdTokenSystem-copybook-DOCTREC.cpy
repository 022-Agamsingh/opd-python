000100*****************************************************************
000200* DOCTREC  --  OPD DOCTOR MASTER RECORD
000300*
000400* ONE ENTRY PER DOCTOR HOLDING OUT-PATIENT CONSULTATION SLOTS.
000500* LOADED SEQUENTIAL BY DOC-ID AT THE START OF THE DAILY TOKEN
000600* RUN AND HELD IN AN IN-STORAGE TABLE FOR THE LIFE OF THE JOB.
000700* NO TRAILING FILLER IS CARRIED -- THE 79-BYTE LENGTH IS A FIXED
000800* WIRE FORMAT SHARED WITH THE FEEDER SYSTEM, NOT TO BE PADDED.
000900*****************************************************************
001000  01  DOCTOR-REC.
001100      05  DOC-ID                      PIC X(08).
001200      05  DOC-NAME                    PIC X(30).
001300      05  DOC-SPECIALIZATION          PIC X(20).
001400* SEVEN 3-CHAR OPD-DAY SLOTS, MON THRU SUN, BLANK WHEN THE
001500* DOCTOR DOES NOT HOLD OPD ON THAT DAY.
001600      05  DOC-OPD-DAYS.
001700          10  DOC-OPD-DAY OCCURS 7 TIMES
001800                          INDEXED BY DOC-DAY-IDX
001900                                      PIC X(03).
002000**                                 RECORD LENGTH ......... 79
